000100*----------------------------------------------------------------*
000200*  DYBUCKET.CPY                                                  *
000300*  One ledger-master entry: a calendar day and the activities   *
000400*  filed under it.  This is the record written to DAYLOG-NEW    *
000500*  and re-read as DAYLOG-OLD/DAYLOG-IN the next run, standing    *
000600*  in for the in-memory day-keyed table the interactive diary    *
000700*  keeps while the shop's batch window is open.                  *
000800*----------------------------------------------------------------*
000900*    091291  RKL  HD-0091   Original cut-in.                    *
001000*    140799  RKL  HD-0118   Y2K date widening - DAY-DATE now     *
001100*                          carries the century (was PIC 9(06)). *
001200*    150302  RKL  HD-0142   Capped DAY-ACTIVITY-COUNT at 200 to  *
001300*                          match the diary screen's page limit. *
001400*----------------------------------------------------------------*
001500     05  DAY-DATE                       PIC 9(08)  VALUE ZEROES.
001600     05  DAY-DATE-BRKDN REDEFINES DAY-DATE.
001700         10  DAY-DATE-CCYY              PIC 9(04).
001800         10  DAY-DATE-MM                PIC 9(02).
001900         10  DAY-DATE-DD                PIC 9(02).
002000     05  DAY-ACTIVITY-COUNT             PIC 9(03)  VALUE ZEROES.
002100     05  DAY-ACTIVITIES
002200                 OCCURS 0 TO 200 TIMES
002300                 DEPENDING ON DAY-ACTIVITY-COUNT
002400                 INDEXED BY DAY-ACT-IDX.
002500         COPY DYACTREC REPLACING ==05  ACT== BY ==10  ACT==.
