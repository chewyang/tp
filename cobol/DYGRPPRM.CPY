000100*----------------------------------------------------------------*
000200*  DYGRPPRM.CPY                                                  *
000300*  Report control record for the calorie bar-chart report.      *
000400*  GP-TARGET-CALORIES arrives on GRAPH-CTL (the parameter card   *
000500*  for a DAYGRAPH run); the remaining fields are the report's    *
000600*  own working figures, carried here so the chart-fill and the   *
000700*  print-edit paragraphs share one picture of the axis.          *
000800*----------------------------------------------------------------*
000900*    170796  RKL  HD-0124   Original cut-in - replaces the old   *
001000*                          7-day hard-coded DISPLAY dump.        *
001100*    050209  JQT  HD-0167   Widened GP-COLUMN-COUNT and the cell *
001200*                          table to the full 7-column week.      *
001300*    180309  JQT  HD-0168   GP-CELL's minimum was 1, but a ledger*
001400*                          with no days posted yet sets GP-     *
001500*                          COLUMN-COUNT to zero - widened to 0   *
001600*                          THRU 7 to match DAY-ACTIVITIES' own   *
001700*                          OCCURS 0 THRU n pattern in DYBUCKET.  *
001800*----------------------------------------------------------------*
001900     05  GP-TARGET-CALORIES             PIC S9(05) VALUE ZEROES.
002000     05  GP-COLUMN-COUNT                PIC 9(02)  VALUE ZEROES.
002100     05  GP-MIN-CALORIES                PIC S9(05) VALUE ZEROES.
002200     05  GP-MAX-CALORIES                PIC S9(05) VALUE ZEROES.
002300     05  GP-TARGET-ROW                  PIC 9(02)  VALUE ZEROES.
002400     05  GP-CHART.
002500         10  GP-CHART-ROW OCCURS 11 TIMES
002600                 INDEXED BY GP-ROW-IDX.
002700             15  GP-CELL OCCURS 0 TO 7 TIMES
002800                         DEPENDING ON GP-COLUMN-COUNT
002900                         INDEXED BY GP-COL-IDX
003000                                    PIC 9(01) VALUE ZEROES.
