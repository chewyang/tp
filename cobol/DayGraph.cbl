000100*----------------------------------------------------------------*
000200*                                                                *
000300*   PROGRAM      :  DAYGRAPH                                    *
000400*   SYSTEM       :  WELLTRAK DAILY CALORIE DIARY                *
000500*                                                                *
000600*   FUNCTION     :  Builds the calorie bar-chart report.  Reads  *
000700*                   the ledger master DAYPOST left behind        *
000800*                   (DAYLOG-IN) and a one-record control card    *
000900*                   (GRAPH-CTL) carrying the dietician's daily   *
001000*                   calorie target, selects the most recent      *
001100*                   seven calendar days on file, nets each       *
001200*                   day's food/exercise calories, scales the     *
001300*                   result onto an eleven-row axis around the    *
001400*                   target, and prints the chart to GRAPH-RPT.   *
001500*                                                                *
001600*----------------------------------------------------------------*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.          DAYGRAPH.
001900 AUTHOR.              M A SOLIS.
002000 INSTALLATION.        WELLTRAK SYSTEMS - HEALTH DIARY UNIT.
002100 DATE-WRITTEN.        22/02/94.
002200 DATE-COMPILED.
002300 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
002400*----------------------------------------------------------------*
002500*                     C H A N G E    L O G                       *
002600*----------------------------------------------------------------*
002700*  DATE    BY    TICKET    DESCRIPTION                           *
002800*--------  ----  --------  ----------------------------------   *
002900*  220294  MAS   HD-0109   ORIGINAL CUT-IN.  REPLACES THE        *
003000*                          DIETICIAN DEPT'S HAND-PLOTTED WEEKLY  *
003100*                          CALORIE CHART WITH A PRINTED REPORT.  *
003200*  030894  MAS   HD-0111   ADDED THE TARGET-LINE MARKER ROW SO   *
003300*                          A BAR CROSSING THE TARGET PRINTS A    *
003400*                          DISTINCT SYMBOL FROM A PLAIN BAR.     *
003500*  141298  JQT   HD-0133   Y2K - DAY-DATE WIDENED TO CARRY THE   *
003600*                          CENTURY (WAS PIC 9(06)).  DATE-LABEL  *
003700*                          ROW STILL PRINTS DD/MM ONLY - THE     *
003800*                          DIETICIANS ONLY EVER WANTED THE WEEK. *
003900*  090299  JQT   HD-0135   Y2K FOLLOW-UP - WS-RUN-CCYYMMDD NOW   *
004000*                          READ VIA ACCEPT FROM DATE YYYYMMDD.   *
004100*  120600  MAS   HD-0144   AXIS WIDENING RULE ADDED - A WEEK OF  *
004200*                          FLAT CALORIE TOTALS NO LONGER PRINTS  *
004300*                          A CHART WITH NO VERTICAL SPREAD.      *
004400*  170902  RKL   HD-0149   GRAPH-CTL IS NOW OPTIONAL - A MISSING *
004500*                          CONTROL CARD DEFAULTS THE TARGET TO   *
004600*                          ZERO INSTEAD OF ABENDING THE RUN.     *
004700*  030109  JQT   HD-0163   DROPPED THE UPSI-0 RERUN SWITCH AND   *
004800*                          THE DIARY-LETTERS CLASS TEST CARRIED  *
004900*                          OVER FROM DAYPOST - NEVER WIRED UP ON *
005000*                          THIS SIDE EITHER.                     *
005100*----------------------------------------------------------------*
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT OPTIONAL DAYLOG-IN  ASSIGN TO "DYLGIN"
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-DAYLOG-IN.
006300     SELECT OPTIONAL GRAPH-CTL  ASSIGN TO "GRAPHCTL"
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS FS-GRAPH-CTL.
006600     SELECT GRAPH-RPT   ASSIGN TO "GRAPHRPT"
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-GRAPH-RPT.
006900*
007000 DATA DIVISION.
007100 FILE SECTION.
007200*----------------------------------------------------------------*
007300*   DAYLOG-IN - THE LEDGER MASTER DAYPOST LEFT ON DAYLOG-NEW.    *
007400*----------------------------------------------------------------*
007500 FD  DAYLOG-IN
007600     LABEL RECORD IS STANDARD.
007700 01  F-DAYLOG-IN-REC.
007800     COPY DYBUCKET.
007900*----------------------------------------------------------------*
008000*   GRAPH-CTL - ONE-RECORD CONTROL CARD, THE TARGET CALORIE     *
008100*   VALUE A LIVE DIARY SESSION WOULD HAVE CARRIED IN THE USER    *
008200*   PROFILE.                                                     *
008300*----------------------------------------------------------------*
008400 FD  GRAPH-CTL
008500     LABEL RECORD IS STANDARD.
008600 01  F-GRAPH-CTL-REC.
008700     05  GC-TARGET-CALORIES         PIC S9(05) VALUE ZEROES.
008800     05  FILLER                     PIC X(75) VALUE SPACES.
008900*----------------------------------------------------------------*
009000*   GRAPH-RPT - THE PRINTED BAR CHART.                           *
009100*----------------------------------------------------------------*
009200 FD  GRAPH-RPT
009300     LABEL RECORD IS STANDARD.
009400 01  F-GRAPH-RPT-REC                PIC X(132).
009500*
009600 WORKING-STORAGE SECTION.
009700 77  WS-RUN-CCYYMMDD                PIC 9(08) VALUE ZEROES.
009800 77  WS-COLUMN-COUNT-W              PIC 9(02) COMP VALUE ZERO.
009900 77  WS-START-DAY-IDX-W             PIC 9(03) COMP VALUE ZERO.
010000 77  WS-INTERVAL-W                  PIC S9(05) COMP VALUE ZERO.
010100 77  WS-SPREAD-W                    PIC S9(05) COMP VALUE ZERO.
010200 77  WS-CELL-CODE-W                 PIC 9(01) COMP VALUE ZERO.
010300*
010400 78  CTE-01                                   VALUE 1.
010500 78  CTE-05                                   VALUE 5.
010600 78  CTE-07                                   VALUE 7.
010700 78  CTE-10                                   VALUE 10.
010800 78  CTE-11                                   VALUE 11.
010900 78  CTE-370                                  VALUE 370.
011000*
011100 01  WS-EOF-SWITCHES.
011200     05  WS-DAYLOG-IN-EOF           PIC X(01) VALUE "N".
011300         88  DAYLOG-IN-EOF-Y                  VALUE "Y".
011400     05  FILLER                     PIC X(09) VALUE SPACES.
011500*
011600 01  WS-FILE-STATUSES.
011700     05  FS-DAYLOG-IN               PIC X(02) VALUE "00".
011800         88  FS-DAYLOG-IN-OK                  VALUE "00".
011900         88  FS-DAYLOG-IN-EOF                 VALUE "10".
012000         88  FS-DAYLOG-IN-NFD                 VALUE "35".
012100     05  FS-GRAPH-CTL               PIC X(02) VALUE "00".
012200         88  FS-GRAPH-CTL-OK                  VALUE "00".
012300         88  FS-GRAPH-CTL-NFD                 VALUE "35".
012400     05  FS-GRAPH-RPT               PIC X(02) VALUE "00".
012500         88  FS-GRAPH-RPT-OK                  VALUE "00".
012600     05  FILLER                     PIC X(10) VALUE SPACES.
012700*----------------------------------------------------------------*
012800*   WS-LEDGER-TABLE - THE LEDGER HELD IN MEMORY FOR THE RUN.     *
012900*   DAYLOG-IN ARRIVES ALREADY IN ASCENDING DATE ORDER (DAYPOST   *
013000*   WRITES IT THAT WAY), SO NO RE-SORT IS NEEDED HERE - ONLY THE *
013100*   LAST WS-COLUMN-COUNT-W ENTRIES ARE THE REPORT'S COLUMNS.     *
013200*----------------------------------------------------------------*
013300 01  WS-LEDGER-TABLE.
013400     05  WS-DAY-COUNT               PIC 9(03) COMP VALUE ZERO.
013500     05  WS-LEDGER-ENTRY
013600                 OCCURS 0 TO 370 TIMES
013700                 DEPENDING ON WS-DAY-COUNT
013800                 INDEXED BY WS-DAY-IDX.
013900         10  WS-LE-DATE             PIC 9(08).
014000         10  WS-LE-ACTIVITY-COUNT   PIC 9(03).
014100         10  WS-LE-ACTIVITIES
014200                     OCCURS 0 TO 200 TIMES
014300                     DEPENDING ON WS-LE-ACTIVITY-COUNT
014400                     INDEXED BY WS-ACT-IDX.
014500             15  WS-LE-ACT-TYPE        PIC X(01).
014600             15  WS-LE-ACT-DESCRIPTION PIC X(30).
014700             15  WS-LE-ACT-CALORIES    PIC S9(05).
014800             15  WS-LE-ACT-DATE        PIC 9(08).
014900             15  WS-LE-ACT-FROM-FILE   PIC X(01).
015000*----------------------------------------------------------------*
015100*   WS-COLUMN-TABLE - THE UP-TO-SEVEN SELECTED REPORT COLUMNS,   *
015200*   ONE ENTRY PER CHARTED DAY, OLDEST TO MOST RECENT.            *
015300*----------------------------------------------------------------*
015400 01  WS-COLUMN-TABLE.
015500     05  WS-COLUMN-ENTRY OCCURS 7 TIMES
015600                 INDEXED BY WS-COL-IDX.
015700         10  WS-COL-DATE            PIC 9(08) VALUE ZEROES.
015800         10  WS-COL-DATE-BRKDN REDEFINES WS-COL-DATE.
015900             15  WS-COL-CCYY        PIC 9(04).
016000             15  WS-COL-MM          PIC 9(02).
016100             15  WS-COL-DD          PIC 9(02).
016200         10  WS-COL-NET-CALORIES    PIC S9(05) VALUE ZEROES.
016300         10  WS-COL-ROW-NUMBER      PIC 9(02)  VALUE ZEROES.
016400         10  WS-COL-LABEL           PIC X(06)  VALUE SPACES.
016500         10  FILLER                 PIC X(03)  VALUE SPACES.
016600*
016700 01  WS-GRAPH-PARAMS.
016800     COPY DYGRPPRM.
016900*
017000 01  WS-RUN-DATE-BRKDN REDEFINES WS-RUN-CCYYMMDD.
017100     05  WS-RUN-CCYY                PIC 9(04).
017200     05  WS-RUN-MM                  PIC 9(02).
017300     05  WS-RUN-DD                  PIC 9(02).
017400*----------------------------------------------------------------*
017500*   WS-CELL-SYMBOL-TABLE - THE PRINT CHARACTER FOR EACH OF THE   *
017600*   FIVE CELL CODES THE FILL RULE PRODUCES (0-4), INDEXED BY     *
017700*   CODE + 1 SINCE COBOL TABLE INDEXES START AT ONE.             *
017800*----------------------------------------------------------------*
017900 01  WS-CELL-SYMBOL-TABLE.
018000     05  FILLER PIC X(05) VALUE " |-+*".
018100     05  WS-CELL-SYMBOL REDEFINES WS-CELL-SYMBOL-TABLE
018200                 PIC X(01) OCCURS 5 TIMES
018300                 INDEXED BY WS-SYM-IDX.
018400*----------------------------------------------------------------*
018500*   WS-BAR-PRINT-LINE / WS-LABEL-PRINT-LINE - ONE PRINT AREA     *
018600*   SHARED BY THE ELEVEN BAR ROWS AND THE TRAILING DATE-LABEL    *
018700*   ROW, REDEFINED FOR THE TWO SHAPES RATHER THAN CARRYING TWO   *
018800*   SEPARATE 132-BYTE AREAS.                                     *
018900*----------------------------------------------------------------*
019000 01  WS-BAR-PRINT-LINE.
019100     05  WS-BAR-CELL OCCURS 7 TIMES PIC X(06) VALUE SPACES.
019200     05  FILLER                     PIC X(90) VALUE SPACES.
019300 01  WS-LABEL-PRINT-LINE REDEFINES WS-BAR-PRINT-LINE.
019400     05  WS-LABEL-CELL OCCURS 7 TIMES PIC X(06) VALUE SPACES.
019500     05  FILLER                     PIC X(90) VALUE SPACES.
019600*
019700 01  WS-REPORT-HEADING-LINE.
019800     05  FILLER PIC X(31)
019900             VALUE "WELLTRAK CALORIE BAR CHART RUN".
020000     05  FILLER                     PIC X(03) VALUE SPACES.
020100     05  WS-RHL-DATE                PIC 9999/99/99 VALUE ZEROES.
020200     05  FILLER                     PIC X(03) VALUE SPACES.
020300     05  FILLER PIC X(07) VALUE "TARGET ".
020400     05  WS-RHL-TARGET              PIC ----9  VALUE ZEROES.
020500     05  FILLER                     PIC X(79) VALUE SPACES.
020600*
020700 PROCEDURE DIVISION.
020800 DECLARATIVES.
020900 FILE-HANDLER SECTION.
021000     USE AFTER STANDARD ERROR PROCEDURE ON
021100         DAYLOG-IN GRAPH-CTL GRAPH-RPT.
021200 000000-STATUS-CHECK.
021300     DISPLAY SPACE
021400     DISPLAY "+---+----+---+----+---+----+"
021500     DISPLAY "|  DAYGRAPH FILE STATUS.    |"
021600     DISPLAY "+---+----+---+----+---+----+"
021700     DISPLAY "| DAYLOG-IN   : [" FS-DAYLOG-IN "]."
021800     DISPLAY "| GRAPH-CTL   : [" FS-GRAPH-CTL "]."
021900     DISPLAY "| GRAPH-RPT   : [" FS-GRAPH-RPT "]."
022000     DISPLAY "+---+----+---+----+---+----+".
022100 END DECLARATIVES.
022200*
022300 MAIN-PARAGRAPH.
022400     PERFORM 100000-START-BEGIN-PROGRAM
022500        THRU 100000-FINISH-BEGIN-PROGRAM
022600*
022700     PERFORM 200000-START-SELECT-COLUMNS
022800        THRU 200000-FINISH-SELECT-COLUMNS
022900*
023000     PERFORM 300000-START-SET-AXIS-BOUNDS
023100        THRU 300000-FINISH-SET-AXIS-BOUNDS
023200*
023300     PERFORM 400000-START-CALCULATE-ROWS
023400        THRU 400000-FINISH-CALCULATE-ROWS
023500*
023600     PERFORM 500000-START-FILL-CHART
023700        THRU 500000-FINISH-FILL-CHART
023800*
023900     PERFORM 600000-START-FORMAT-LABELS
024000        THRU 600000-FINISH-FORMAT-LABELS
024100*
024200     PERFORM 700000-START-PRINT-REPORT
024300        THRU 700000-FINISH-PRINT-REPORT
024400*
024500     PERFORM 900000-START-END-PROGRAM
024600        THRU 900000-FINISH-END-PROGRAM
024700*
024800     STOP RUN.
024900*----------------------------------------------------------------*
025000*   100000 - OPEN FILES, LOAD THE LEDGER, READ THE CONTROL CARD. *
025100*----------------------------------------------------------------*
025200 100000-START-BEGIN-PROGRAM.
025300     OPEN INPUT  DAYLOG-IN
025400     OPEN INPUT  GRAPH-CTL
025500     OPEN OUTPUT GRAPH-RPT
025600*
025700     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD
025800*
025900     IF FS-DAYLOG-IN-NFD
026000         SET DAYLOG-IN-EOF-Y TO TRUE
026100     END-IF
026200*
026300     PERFORM 101000-START-LOAD-LEDGER
026400        THRU 101000-FINISH-LOAD-LEDGER
026500       UNTIL DAYLOG-IN-EOF-Y
026600*
026700     MOVE ZERO                  TO GC-TARGET-CALORIES
026800     IF NOT FS-GRAPH-CTL-NFD
026900         READ GRAPH-CTL
027000             AT END
027100                 CONTINUE
027200         END-READ
027300     END-IF
027400     MOVE GC-TARGET-CALORIES    TO GP-TARGET-CALORIES.
027500 100000-FINISH-BEGIN-PROGRAM.
027600     EXIT.
027700*
027800 101000-START-LOAD-LEDGER.
027900     READ DAYLOG-IN
028000         AT END
028100             SET DAYLOG-IN-EOF-Y TO TRUE
028200         NOT AT END
028300             PERFORM 101100-START-STORE-BUCKET
028400                THRU 101100-FINISH-STORE-BUCKET
028500     END-READ.
028600 101000-FINISH-LOAD-LEDGER.
028700     EXIT.
028800*
028900 101100-START-STORE-BUCKET.
029000     ADD CTE-01                  TO WS-DAY-COUNT
029100     SET WS-DAY-IDX              TO WS-DAY-COUNT
029200*
029300     MOVE DAY-DATE OF F-DAYLOG-IN-REC
029400       TO WS-LE-DATE (WS-DAY-IDX)
029500     MOVE DAY-ACTIVITY-COUNT OF F-DAYLOG-IN-REC
029600       TO WS-LE-ACTIVITY-COUNT (WS-DAY-IDX)
029700*
029800     PERFORM 101200-START-COPY-ACTIVITY
029900        THRU 101200-FINISH-COPY-ACTIVITY
030000       VARYING WS-ACT-IDX FROM 1 BY 1
030100         UNTIL WS-ACT-IDX GREATER
030200               DAY-ACTIVITY-COUNT OF F-DAYLOG-IN-REC.
030300 101100-FINISH-STORE-BUCKET.
030400     EXIT.
030500*
030600 101200-START-COPY-ACTIVITY.
030700     MOVE ACT-TYPE (WS-ACT-IDX) OF F-DAYLOG-IN-REC
030800       TO WS-LE-ACT-TYPE (WS-DAY-IDX, WS-ACT-IDX)
030900     MOVE ACT-DESCRIPTION (WS-ACT-IDX) OF F-DAYLOG-IN-REC
031000       TO WS-LE-ACT-DESCRIPTION (WS-DAY-IDX, WS-ACT-IDX)
031100     MOVE ACT-CALORIES (WS-ACT-IDX) OF F-DAYLOG-IN-REC
031200       TO WS-LE-ACT-CALORIES (WS-DAY-IDX, WS-ACT-IDX)
031300     MOVE ACT-DATE (WS-ACT-IDX) OF F-DAYLOG-IN-REC
031400       TO WS-LE-ACT-DATE (WS-DAY-IDX, WS-ACT-IDX)
031500     MOVE ACT-FROM-FILE (WS-ACT-IDX) OF F-DAYLOG-IN-REC
031600       TO WS-LE-ACT-FROM-FILE (WS-DAY-IDX, WS-ACT-IDX).
031700 101200-FINISH-COPY-ACTIVITY.
031800     EXIT.
031900*----------------------------------------------------------------*
032000*   200000 - SELECT THE LAST GP-COLUMN-COUNT DATES ON THE        *
032100*   LEDGER (GP-COLUMN-COUNT = MIN(DAYS ON FILE, 7)), AND NET     *
032200*   EACH SELECTED DAY'S CALORIES.                                *
032300*----------------------------------------------------------------*
032400 200000-START-SELECT-COLUMNS.
032500     IF WS-DAY-COUNT GREATER CTE-07
032600         MOVE CTE-07             TO WS-COLUMN-COUNT-W
032700     ELSE
032800         MOVE WS-DAY-COUNT       TO WS-COLUMN-COUNT-W
032900     END-IF
033000     MOVE WS-COLUMN-COUNT-W      TO GP-COLUMN-COUNT
033100*
033200     COMPUTE WS-START-DAY-IDX-W
033300           = WS-DAY-COUNT - WS-COLUMN-COUNT-W + CTE-01
033400*
033500     IF WS-COLUMN-COUNT-W GREATER ZERO
033600         SET WS-DAY-IDX   TO WS-START-DAY-IDX-W
033700         SET WS-COL-IDX   TO 1
033800         PERFORM 210000-START-SUM-ONE-COLUMN
033900            THRU 210000-FINISH-SUM-ONE-COLUMN
034000           VARYING WS-COL-IDX FROM 1 BY 1
034100             UNTIL WS-COL-IDX GREATER WS-COLUMN-COUNT-W
034200     END-IF.
034300 200000-FINISH-SELECT-COLUMNS.
034400     EXIT.
034500*----------------------------------------------------------------*
034600*   210000 - NET ONE SELECTED DAY'S CALORIES: FOOD ENTRIES ADD,  *
034700*   EXERCISE ENTRIES SUBTRACT.                                   *
034800*----------------------------------------------------------------*
034900 210000-START-SUM-ONE-COLUMN.
035000     SET WS-DAY-IDX TO WS-START-DAY-IDX-W
035100     SET WS-DAY-IDX UP BY WS-COL-IDX
035200     SET WS-DAY-IDX DOWN BY 1
035300*
035400     MOVE WS-LE-DATE (WS-DAY-IDX) TO WS-COL-DATE (WS-COL-IDX)
035500     MOVE ZERO                    TO WS-COL-NET-CALORIES
035600                                      (WS-COL-IDX)
035700*
035800     IF WS-LE-ACTIVITY-COUNT (WS-DAY-IDX) GREATER ZERO
035900         PERFORM 210100-START-ADD-ONE-ACTIVITY
036000            THRU 210100-FINISH-ADD-ONE-ACTIVITY
036100           VARYING WS-ACT-IDX FROM 1 BY 1
036200             UNTIL WS-ACT-IDX GREATER
036300                   WS-LE-ACTIVITY-COUNT (WS-DAY-IDX)
036400     END-IF.
036500 210000-FINISH-SUM-ONE-COLUMN.
036600     EXIT.
036700*
036800 210100-START-ADD-ONE-ACTIVITY.
036900     IF WS-LE-ACT-TYPE (WS-DAY-IDX, WS-ACT-IDX) IS EQUAL TO "E"
037000         SUBTRACT WS-LE-ACT-CALORIES (WS-DAY-IDX, WS-ACT-IDX)
037100             FROM WS-COL-NET-CALORIES (WS-COL-IDX)
037200     ELSE
037300         ADD WS-LE-ACT-CALORIES (WS-DAY-IDX, WS-ACT-IDX)
037400              TO WS-COL-NET-CALORIES (WS-COL-IDX)
037500     END-IF.
037600 210100-FINISH-ADD-ONE-ACTIVITY.
037700     EXIT.
037800*----------------------------------------------------------------*
037900*   300000 - SET THE CHART'S AXIS BOUNDS.  MIN/MAX START FROM    *
038000*   THE TARGET AND WIDEN TO COVER EVERY SELECTED COLUMN, THEN    *
038100*   THE SPAN-OF-AT-LEAST-TEN RULE.                               *
038200*----------------------------------------------------------------*
038300 300000-START-SET-AXIS-BOUNDS.
038400     MOVE GP-TARGET-CALORIES    TO GP-MIN-CALORIES
038500     MOVE GP-TARGET-CALORIES    TO GP-MAX-CALORIES
038600*
038700     IF WS-COLUMN-COUNT-W GREATER ZERO
038800         PERFORM 310000-START-WIDEN-FOR-ONE-COLUMN
038900            THRU 310000-FINISH-WIDEN-FOR-ONE-COLUMN
039000           VARYING WS-COL-IDX FROM 1 BY 1
039100             UNTIL WS-COL-IDX GREATER WS-COLUMN-COUNT-W
039200     END-IF
039300*
039400     COMPUTE WS-SPREAD-W = GP-MAX-CALORIES - GP-MIN-CALORIES
039500     IF WS-SPREAD-W LESS THAN CTE-10
039600         SUBTRACT CTE-05 FROM GP-MIN-CALORIES
039700         ADD      CTE-05 TO   GP-MAX-CALORIES
039800     END-IF.
039900 300000-FINISH-SET-AXIS-BOUNDS.
040000     EXIT.
040100*
040200 310000-START-WIDEN-FOR-ONE-COLUMN.
040300     IF WS-COL-NET-CALORIES (WS-COL-IDX) LESS THAN
040400           GP-MIN-CALORIES
040500         MOVE WS-COL-NET-CALORIES (WS-COL-IDX)
040600           TO GP-MIN-CALORIES
040700     END-IF
040800     IF WS-COL-NET-CALORIES (WS-COL-IDX) GREATER THAN
040900           GP-MAX-CALORIES
041000         MOVE WS-COL-NET-CALORIES (WS-COL-IDX)
041100           TO GP-MAX-CALORIES
041200     END-IF.
041300 310000-FINISH-WIDEN-FOR-ONE-COLUMN.
041400     EXIT.
041500*----------------------------------------------------------------*
041600*   400000 - COMPUTE THE INTERVAL, TARGET-ROW AND EACH COLUMN'S  *
041700*   ROW NUMBER.  TRUNCATING INTEGER DIVISION THROUGHOUT, PER     *
041800*   SHOP STANDARD.                                               *
041900*----------------------------------------------------------------*
042000 400000-START-CALCULATE-ROWS.
042100     COMPUTE WS-INTERVAL-W
042200           = (GP-MAX-CALORIES - GP-MIN-CALORIES) / CTE-10
042300*
042400     COMPUTE GP-TARGET-ROW
042500           = (GP-TARGET-CALORIES - GP-MIN-CALORIES)
042600             / WS-INTERVAL-W
042700*
042800     IF WS-COLUMN-COUNT-W GREATER ZERO
042900         PERFORM 410000-START-ROW-FOR-ONE-COLUMN
043000            THRU 410000-FINISH-ROW-FOR-ONE-COLUMN
043100           VARYING WS-COL-IDX FROM 1 BY 1
043200             UNTIL WS-COL-IDX GREATER WS-COLUMN-COUNT-W
043300     END-IF.
043400 400000-FINISH-CALCULATE-ROWS.
043500     EXIT.
043600*
043700 410000-START-ROW-FOR-ONE-COLUMN.
043800     COMPUTE WS-COL-ROW-NUMBER (WS-COL-IDX)
043900           = (WS-COL-NET-CALORIES (WS-COL-IDX) - GP-MIN-CALORIES)
044000             / WS-INTERVAL-W.
044100 410000-FINISH-ROW-FOR-ONE-COLUMN.
044200     EXIT.
044300*----------------------------------------------------------------*
044400*   500000 - FILL THE 11 X GP-COLUMN-COUNT CELL MATRIX, ROWS     *
044500*   SCANNED FROM THE TOP (ROW 10) DOWN TO THE BOTTOM (ROW 0).    *
044600*   GP-ROW-IDX IS THE 1-BASED TABLE SUBSCRIPT; THE ROW VALUE     *
044700*   THE BUSINESS RULE SPEAKS OF IS GP-ROW-IDX - 1.               *
044800*----------------------------------------------------------------*
044900 500000-START-FILL-CHART.
045000     PERFORM 510000-START-FILL-ONE-ROW
045100        THRU 510000-FINISH-FILL-ONE-ROW
045200       VARYING GP-ROW-IDX FROM CTE-11 BY -1
045300         UNTIL GP-ROW-IDX LESS THAN 1.
045400 500000-FINISH-FILL-CHART.
045500     EXIT.
045600*
045700 510000-START-FILL-ONE-ROW.
045800     IF WS-COLUMN-COUNT-W GREATER ZERO
045900         PERFORM 510100-START-FILL-ONE-CELL
046000            THRU 510100-FINISH-FILL-ONE-CELL
046100           VARYING GP-COL-IDX FROM 1 BY 1
046200             UNTIL GP-COL-IDX GREATER WS-COLUMN-COUNT-W
046300     END-IF.
046400 510000-FINISH-FILL-ONE-ROW.
046500     EXIT.
046600*
046700 510100-START-FILL-ONE-CELL.
046800     MOVE ZERO                  TO WS-CELL-CODE-W
046900*
047000     IF (GP-ROW-IDX - 1) IS EQUAL TO
047100           WS-COL-ROW-NUMBER (GP-COL-IDX)
047200         MOVE 4                 TO WS-CELL-CODE-W
047300     END-IF
047400*
047500     IF (GP-ROW-IDX - 1) IS EQUAL TO GP-TARGET-ROW
047600       AND (GP-ROW-IDX - 1) NOT EQUAL TO
047700           WS-COL-ROW-NUMBER (GP-COL-IDX)
047800         MOVE 2                 TO WS-CELL-CODE-W
047900     END-IF
048000*
048100     IF WS-COL-ROW-NUMBER (GP-COL-IDX) GREATER (GP-ROW-IDX - 1)
048200         ADD CTE-01             TO WS-CELL-CODE-W
048300     END-IF
048400*
048500     MOVE WS-CELL-CODE-W
048600       TO GP-CELL (GP-ROW-IDX, GP-COL-IDX).
048700 510100-FINISH-FILL-ONE-CELL.
048800     EXIT.
048900*----------------------------------------------------------------*
049000*   600000 - FORMAT THE DD/MM COLUMN-HEADING LABELS.             *
049100*----------------------------------------------------------------*
049200 600000-START-FORMAT-LABELS.
049300     IF WS-COLUMN-COUNT-W GREATER ZERO
049400         PERFORM 610000-START-FORMAT-ONE-LABEL
049500            THRU 610000-FINISH-FORMAT-ONE-LABEL
049600           VARYING WS-COL-IDX FROM 1 BY 1
049700             UNTIL WS-COL-IDX GREATER WS-COLUMN-COUNT-W
049800     END-IF.
049900 600000-FINISH-FORMAT-LABELS.
050000     EXIT.
050100*
050200 610000-START-FORMAT-ONE-LABEL.
050300     MOVE SPACES                TO WS-COL-LABEL (WS-COL-IDX)
050400     STRING WS-COL-DD (WS-COL-IDX)  DELIMITED SIZE
050500            "/"                     DELIMITED SIZE
050600            WS-COL-MM (WS-COL-IDX)  DELIMITED SIZE
050700       INTO WS-COL-LABEL (WS-COL-IDX).
050800 610000-FINISH-FORMAT-ONE-LABEL.
050900     EXIT.
051000*----------------------------------------------------------------*
051100*   700000 - EDIT AND WRITE THE REPORT: HEADING, THE 11 DATA     *
051200*   ROWS TOP TO BOTTOM, THEN THE TRAILING DATE-LABEL ROW.        *
051300*----------------------------------------------------------------*
051400 700000-START-PRINT-REPORT.
051500     MOVE WS-RUN-CCYYMMDD       TO WS-RHL-DATE
051600     MOVE GP-TARGET-CALORIES    TO WS-RHL-TARGET
051700     WRITE F-GRAPH-RPT-REC      FROM WS-REPORT-HEADING-LINE
051800       AFTER ADVANCING TOP-OF-FORM
051900*
052000     PERFORM 710000-START-PRINT-ONE-ROW
052100        THRU 710000-FINISH-PRINT-ONE-ROW
052200       VARYING GP-ROW-IDX FROM CTE-11 BY -1
052300         UNTIL GP-ROW-IDX LESS THAN 1
052400*
052500     PERFORM 720000-START-PRINT-LABEL-ROW
052600        THRU 720000-FINISH-PRINT-LABEL-ROW.
052700 700000-FINISH-PRINT-REPORT.
052800     EXIT.
052900*
053000 710000-START-PRINT-ONE-ROW.
053100     MOVE SPACES                TO WS-BAR-PRINT-LINE
053200     IF WS-COLUMN-COUNT-W GREATER ZERO
053300         PERFORM 710100-START-EDIT-ONE-CELL
053400            THRU 710100-FINISH-EDIT-ONE-CELL
053500           VARYING GP-COL-IDX FROM 1 BY 1
053600             UNTIL GP-COL-IDX GREATER WS-COLUMN-COUNT-W
053700     END-IF
053800     WRITE F-GRAPH-RPT-REC      FROM WS-BAR-PRINT-LINE
053900       AFTER ADVANCING 1 LINE.
054000 710000-FINISH-PRINT-ONE-ROW.
054100     EXIT.
054200*
054300 710100-START-EDIT-ONE-CELL.
054400     SET WS-SYM-IDX TO GP-CELL (GP-ROW-IDX, GP-COL-IDX)
054500     SET WS-SYM-IDX UP BY 1
054600     MOVE SPACES                TO WS-BAR-CELL (GP-COL-IDX)
054700     MOVE WS-CELL-SYMBOL (WS-SYM-IDX)
054800       TO WS-BAR-CELL (GP-COL-IDX) (3:1).
054900 710100-FINISH-EDIT-ONE-CELL.
055000     EXIT.
055100*
055200 720000-START-PRINT-LABEL-ROW.
055300     MOVE SPACES                TO WS-LABEL-PRINT-LINE
055400     IF WS-COLUMN-COUNT-W GREATER ZERO
055500         PERFORM 720100-START-EDIT-ONE-LABEL
055600            THRU 720100-FINISH-EDIT-ONE-LABEL
055700           VARYING WS-COL-IDX FROM 1 BY 1
055800             UNTIL WS-COL-IDX GREATER WS-COLUMN-COUNT-W
055900     END-IF
056000     WRITE F-GRAPH-RPT-REC      FROM WS-LABEL-PRINT-LINE
056100       AFTER ADVANCING 1 LINE.
056200 720000-FINISH-PRINT-LABEL-ROW.
056300     EXIT.
056400*
056500 720100-START-EDIT-ONE-LABEL.
056600     MOVE WS-COL-LABEL (WS-COL-IDX)
056700       TO WS-LABEL-CELL (WS-COL-IDX).
056800 720100-FINISH-EDIT-ONE-LABEL.
056900     EXIT.
057000*----------------------------------------------------------------*
057100*   900000 - CLOSE FILES.                                        *
057200*----------------------------------------------------------------*
057300 900000-START-END-PROGRAM.
057400     CLOSE DAYLOG-IN GRAPH-CTL GRAPH-RPT.
057500 900000-FINISH-END-PROGRAM.
057600     EXIT.
057700*
057800 END PROGRAM DAYGRAPH.
