000100*----------------------------------------------------------------*
000200*  DYACTREC.CPY                                                  *
000300*  One logged activity (food or exercise entry) under a day's   *
000400*  bucket in the calorie ledger.  Laid in under DAY-ACTIVITIES   *
000500*  in DYBUCKET.CPY, and stand-alone wherever a single activity   *
000600*  has to travel on its own (maintenance report lines, the      *
000700*  last-seen list built by a KEYWORD/CALORIE/ALL/EITHER search).*
000800*----------------------------------------------------------------*
000900*    091291  RKL  HD-0091   Original cut-in.                    *
001000*    150302  RKL  HD-0142   Widened ACT-DESCRIPTION to X(30) to  *
001100*                          match the diary screen.               *
001200*----------------------------------------------------------------*
001300     05  ACT-TYPE                      PIC X(01)  VALUE SPACE.
001400         88  ACT-TYPE-FOOD                        VALUE "F".
001500         88  ACT-TYPE-EXERCISE                    VALUE "E".
001600     05  ACT-DESCRIPTION                PIC X(30)  VALUE SPACES.
001700     05  ACT-CALORIES                   PIC S9(05) VALUE ZEROES.
001800     05  ACT-DATE                       PIC 9(08)  VALUE ZEROES.
001900     05  ACT-DATE-BRKDN REDEFINES ACT-DATE.
002000         15  ACT-DATE-CCYY              PIC 9(04).
002100         15  ACT-DATE-MM                PIC 9(02).
002200         15  ACT-DATE-DD                PIC 9(02).
002300     05  ACT-FROM-FILE                  PIC X(01)  VALUE "N".
002400         88  ACT-FROM-FILE-Y                       VALUE "Y".
002500         88  ACT-FROM-FILE-N                       VALUE "N".
