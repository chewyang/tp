000100*----------------------------------------------------------------*
000200*                                                                *
000300*   PROGRAM      :  DAYPOST                                     *
000400*   SYSTEM       :  WELLTRAK DAILY CALORIE DIARY                *
000500*                                                                *
000600*   FUNCTION     :  Posts today's food/exercise activities to    *
000700*                   the calorie ledger master and applies any    *
000800*                   edit-window maintenance requests (dated      *
000900*                   postings, index deletes, keyword/calorie/    *
001000*                   all-words/either-words searches, and         *
001100*                   delete-from-last-search) against it.  The    *
001200*                   ledger master is an old-master/new-master    *
001300*                   sequential file of DAY-BUCKET records, one   *
001400*                   per calendar day, read into a table for the  *
001500*                   run and rewritten in ascending date order.   *
001600*                                                                *
001700*----------------------------------------------------------------*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.          DAYPOST.
002000 AUTHOR.              R K LINDGREN.
002100 INSTALLATION.        WELLTRAK SYSTEMS - HEALTH DIARY UNIT.
002200 DATE-WRITTEN.        09/12/91.
002300 DATE-COMPILED.
002400 SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
002500*----------------------------------------------------------------*
002600*                     C H A N G E    L O G                       *
002700*----------------------------------------------------------------*
002800*  DATE    BY    TICKET    DESCRIPTION                           *
002900*--------  ----  --------  ----------------------------------   *
003000*  091291  RKL   HD-0091   ORIGINAL CUT-IN.  REPLACES THE OLD    *
003100*                          CARD-IMAGE FOOD DIARY WITH A DATE-    *
003200*                          KEYED LEDGER MASTER.                  *
003300*  031292  RKL   HD-0094   ADDED EXERCISE ENTRIES (ACT-TYPE E)   *
003400*                          AS NEGATIVE CONTRIBUTIONS TO THE      *
003500*                          DAY'S NET CALORIE TOTAL.              *
003600*  170593  RKL   HD-0103   ADDED THE EDIT-WINDOW MAINTENANCE     *
003700*                          TRANSACTIONS (POST-WITH-DATE, INDEX   *
003800*                          DELETE).  PREVIOUSLY ONLY THE BULK    *
003900*                          LOAD FILE COULD POST ACTIVITY.        *
004000*  220294  MAS   HD-0109   ADDED KEYWORD, CALORIE, ALL-WORDS AND *
004100*                          EITHER-WORDS SEARCH TRANSACTIONS AND  *
004200*                          THE LAST-SEEN LIST THEY LEAVE BEHIND  *
004300*                          FOR A SUBSEQUENT INDEX DELETE.        *
004400*  140994  MAS   HD-0112   BUCKET CLEANUP - A DAY WHOSE LAST     *
004500*                          ACTIVITY IS DELETED NO LONGER LEAVES  *
004600*                          AN EMPTY DAY-BUCKET IN THE MASTER.    *
004700*  020695  RKL   HD-0119   RAISED THE PER-DAY ACTIVITY LIMIT     *
004800*                          FROM 80 TO 200 TO MATCH THE NEW       *
004900*                          HAND-HELD UPLOAD BATCH SIZE.          *
005000*  141298  JQT   HD-0133   Y2K - DAY-DATE AND ACT-DATE WIDENED   *
005100*                          TO CARRY THE CENTURY (WERE PIC 9(06)) *
005200*                          SO THE 2000 ROLLOVER SORTS CORRECTLY. *
005300*  090299  JQT   HD-0135   Y2K FOLLOW-UP - WS-TODAY-CCYYMMDD NOW *
005400*                          READ VIA ACCEPT FROM DATE YYYYMMDD    *
005500*                          INSTEAD OF THE OLD 2-DIGIT ACCEPT     *
005600*                          FROM DATE FORM.                       *
005700*  251100  JQT   HD-0141   KEYWORD SEARCH MADE CASE SENSITIVE    *
005800*                          PER DIETICIAN DEPT REQUEST - "APPLE"  *
005900*                          AND "Apple" NO LONGER BOTH MATCH.     *
006000*  180503  MAS   HD-0150   REJECTED INDEX DELETES AND EMPTY      *
006100*                          SEARCHES NOW LOG A REASON LINE TO     *
006200*                          MAINT-RPT INSTEAD OF BEING SILENT.    *
006300*  090806  MAS   HD-0158   REBUILT THE FOUR SEARCH MODES AROUND  *
006400*                          ONE SHARED CONTAINS-TEST PARAGRAPH -  *
006500*                          THE OLD KEYWORD AND ALL/EITHER-WORDS  *
006600*                          LOGIC EACH HAD ITS OWN HALF-WORKING   *
006700*                          SUBSTRING SCAN.  NET CALORIE QUERY    *
006800*                          MOVED OUT TO DAYGRAPH - NOT NEEDED    *
006900*                          ON THIS SIDE OF THE LEDGER.           *
007000*  110507  MAS   HD-0161   FIXED CALORIE SEARCH - HD-0158 LEFT   *
007100*                          IT RUNNING THE SUBSTRING SCAN AGAINST *
007200*                          THE WHOLE RENDERED LINE, SO A SEARCH  *
007300*                          ON "300" ALSO HIT DESCRIPTIONS AND    *
007400*                          CALORIE VALUES THAT MERELY CONTAINED  *
007500*                          "300".  NOW COMPARES THE ISOLATED     *
007600*                          CALORIE DIGITS FOR EXACT EQUALITY.    *
007700*  030109  JQT   HD-0163   DROPPED THE UPSI-0 RERUN SWITCH AND   *
007800*                          THE DIARY-LETTERS CLASS TEST - BOTH   *
007900*                          WERE CUT IN FOR A RERUN-DETECTION     *
008000*                          IDEA THAT NEVER GOT WIRED UP.         *
008100*  220609  MAS   HD-0169   ALL-WORDS/EITHER-WORD TAGS ARE NOW    *
008200*                          LEFT-TRIMMED AFTER THE "/" SPLIT, SO  *
008300*                          "APPLE / CREAM" MATCHES "ICECREAM     *
008400*                          SUNDAE" ON ITS SECOND TERM THE SAME   *
008500*                          AS "APPLE/CREAM" WOULD.  ALSO DROPPED *
008600*                          THE UNUSED WS-KEYWORD-FOUND SWITCH -  *
008700*                          169000 ALREADY BRANCHES DIRECTLY ON   *
008800*                          WS-LASTSEEN-COUNT.                    *
008900*----------------------------------------------------------------*
009000*
009100 ENVIRONMENT DIVISION.
009200 CONFIGURATION SECTION.
009300 SPECIAL-NAMES.
009400     C01 IS TOP-OF-FORM.
009500*
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT ACTIVITY-IN  ASSIGN TO "ACTVIN"
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS  IS FS-ACTIVITY-IN.
010100     SELECT OPTIONAL DAYLOG-OLD ASSIGN TO "DYLGOLD"
010200            ORGANIZATION IS LINE SEQUENTIAL
010300            FILE STATUS  IS FS-DAYLOG-OLD.
010400     SELECT DAYLOG-NEW  ASSIGN TO "DYLGNEW"
010500            ORGANIZATION IS LINE SEQUENTIAL
010600            FILE STATUS  IS FS-DAYLOG-NEW.
010700     SELECT OPTIONAL MAINT-IN ASSIGN TO "MAINTIN"
010800            ORGANIZATION IS LINE SEQUENTIAL
010900            FILE STATUS  IS FS-MAINT-IN.
011000     SELECT MAINT-RPT   ASSIGN TO "MAINTRPT"
011100            ORGANIZATION IS LINE SEQUENTIAL
011200            FILE STATUS  IS FS-MAINT-RPT.
011300*
011400 DATA DIVISION.
011500 FILE SECTION.
011600*----------------------------------------------------------------*
011700*   ACTIVITY-IN - TODAY'S BULK-LOAD OF POSTED ACTIVITIES.        *
011800*----------------------------------------------------------------*
011900 FD  ACTIVITY-IN
012000     LABEL RECORD IS STANDARD.
012100 01  F-ACTIVITY-IN-REC.
012200     COPY DYACTREC.
012300     05  FILLER                     PIC X(05) VALUE SPACES.
012400*----------------------------------------------------------------*
012500*   DAYLOG-OLD / DAYLOG-NEW - THE LEDGER MASTER, OLD/NEW-MASTER  *
012600*   REWRITE STYLE.  EACH RECORD IS ONE DAY-BUCKET.               *
012700*----------------------------------------------------------------*
012800 FD  DAYLOG-OLD
012900     LABEL RECORD IS STANDARD.
013000 01  F-DAYLOG-OLD-REC.
013100     COPY DYBUCKET.
013200*
013300 FD  DAYLOG-NEW
013400     LABEL RECORD IS STANDARD.
013500 01  F-DAYLOG-NEW-REC.
013600     COPY DYBUCKET.
013700*----------------------------------------------------------------*
013800*   MAINT-IN - EDIT-WINDOW MAINTENANCE TRANSACTIONS.  THIS IS    *
013900*   THE BATCH SUBSTITUTE FOR THE DIARY SCREEN'S ADD/DELETE/      *
014000*   FIND KEYS - ONE TRANSACTION CODE PER DIARY COMMAND.          *
014100*----------------------------------------------------------------*
014200 FD  MAINT-IN
014300     LABEL RECORD IS STANDARD.
014400 01  F-MAINT-IN-REC.
014500     05  MT-TRANS-CODE              PIC X(01) VALUE SPACE.
014600         88  MT-POST-WITH-DATE                 VALUE "F".
014700         88  MT-DELETE-BY-INDEX                 VALUE "D".
014800         88  MT-DELETE-LAST-SEEN                VALUE "L".
014900         88  MT-SEARCH-KEYWORD                  VALUE "K".
015000         88  MT-SEARCH-CALORIE                  VALUE "C".
015100         88  MT-SEARCH-ALL-WORDS                 VALUE "A".
015200         88  MT-SEARCH-EITHER-WORD               VALUE "E".
015300     05  MT-DATE                    PIC 9(08) VALUE ZEROES.
015400     05  MT-INDEX                   PIC 9(03) VALUE ZEROES.
015500     05  MT-DESCRIPTION             PIC X(30) VALUE SPACES.
015600     05  MT-CALORIES                PIC S9(05) VALUE ZEROES.
015700     05  MT-SEARCH-TEXT             PIC X(40) VALUE SPACES.
015800     05  FILLER                     PIC X(05) VALUE SPACES.
015900*----------------------------------------------------------------*
016000*   MAINT-RPT - THE MAINTENANCE RUN LOG (HEADING/DETAIL/TOTAL).  *
016100*----------------------------------------------------------------*
016200 FD  MAINT-RPT
016300     LABEL RECORD IS STANDARD.
016400 01  F-MAINT-RPT-REC                PIC X(132).
016500*
016600 WORKING-STORAGE SECTION.
016700 77  WS-TODAY-CCYYMMDD              PIC 9(08) VALUE ZEROES.
016800 77  WS-POST-COUNT                  PIC 9(05) COMP VALUE ZERO.
016900 77  WS-DELETE-COUNT                PIC 9(05) COMP VALUE ZERO.
017000 77  WS-FOUND-COUNT                 PIC 9(05) COMP VALUE ZERO.
017100 77  WS-REJECT-COUNT                PIC 9(05) COMP VALUE ZERO.
017200 77  WS-NEEDLE-LEN                  PIC 9(02) COMP VALUE ZERO.
017300 77  WS-SCAN-POS                    PIC 9(02) COMP VALUE ZERO.
017400*
017500 78  CTE-01                                   VALUE 1.
017600 78  CTE-200                                  VALUE 200.
017700 78  CTE-370                                  VALUE 370.
017800*
017900 01  WS-EOF-SWITCHES.
018000     05  WS-ACTIVITY-IN-EOF         PIC X(01) VALUE "N".
018100         88  ACTIVITY-IN-EOF-Y                VALUE "Y".
018200     05  WS-DAYLOG-OLD-EOF          PIC X(01) VALUE "N".
018300         88  DAYLOG-OLD-EOF-Y                 VALUE "Y".
018400     05  WS-MAINT-IN-EOF            PIC X(01) VALUE "N".
018500         88  MAINT-IN-EOF-Y                   VALUE "Y".
018600     05  FILLER                     PIC X(09) VALUE SPACES.
018700*
018800 01  WS-CONDITION-SWITCHES.
018900     05  WS-BUCKET-FOUND            PIC X(01) VALUE "N".
019000         88  BUCKET-FOUND-Y                   VALUE "Y".
019100     05  WS-INDEX-VALID             PIC X(01) VALUE "N".
019200         88  INDEX-VALID-Y                    VALUE "Y".
019300     05  WS-ACTIVITY-MATCHED        PIC X(01) VALUE "N".
019400         88  ACTIVITY-MATCHED-Y               VALUE "Y".
019500     05  WS-ALL-WORDS-MATCH         PIC X(01) VALUE "N".
019600         88  ALL-WORDS-MATCH-Y                VALUE "Y".
019700     05  WS-EITHER-WORD-MATCH       PIC X(01) VALUE "N".
019800         88  EITHER-WORD-MATCH-Y              VALUE "Y".
019900     05  FILLER                     PIC X(07) VALUE SPACES.
020000*
020100 01  WS-FILE-STATUSES.
020200     05  FS-ACTIVITY-IN             PIC X(02) VALUE "00".
020300         88  FS-ACTIVITY-IN-OK                VALUE "00".
020400         88  FS-ACTIVITY-IN-EOF               VALUE "10".
020500     05  FS-DAYLOG-OLD              PIC X(02) VALUE "00".
020600         88  FS-DAYLOG-OLD-OK                 VALUE "00".
020700         88  FS-DAYLOG-OLD-EOF                VALUE "10".
020800         88  FS-DAYLOG-OLD-NFD                VALUE "35".
020900     05  FS-DAYLOG-NEW              PIC X(02) VALUE "00".
021000         88  FS-DAYLOG-NEW-OK                 VALUE "00".
021100     05  FS-MAINT-IN                PIC X(02) VALUE "00".
021200         88  FS-MAINT-IN-OK                   VALUE "00".
021300         88  FS-MAINT-IN-EOF                  VALUE "10".
021400         88  FS-MAINT-IN-NFD                  VALUE "35".
021500     05  FS-MAINT-RPT               PIC X(02) VALUE "00".
021600         88  FS-MAINT-RPT-OK                  VALUE "00".
021700     05  FILLER                     PIC X(10) VALUE SPACES.
021800*----------------------------------------------------------------*
021900*   WS-LEDGER-TABLE - THE DAY-KEYED LEDGER HELD IN MEMORY FOR    *
022000*   THE RUN.  KEPT IN ASCENDING DATE ORDER SO SEARCH ALL CAN     *
022100*   LOCATE A DAY'S BUCKET (THE TABLE SUBSTITUTE FOR THE DIARY'S  *
022200*   DAY-KEYED MAP NOTED IN THE SPECIFICATION - NO ISAM ON THIS   *
022300*   BOX).                                                        *
022400*----------------------------------------------------------------*
022500 01  WS-LEDGER-TABLE.
022600     05  WS-DAY-COUNT               PIC 9(03) COMP VALUE ZERO.
022700     05  WS-LEDGER-ENTRY
022800                 OCCURS 0 TO 370 TIMES
022900                 DEPENDING ON WS-DAY-COUNT
023000                 ASCENDING KEY IS WS-LE-DATE
023100                 INDEXED BY WS-DAY-IDX.
023200         10  WS-LE-DATE             PIC 9(08).
023300         10  WS-LE-ACTIVITY-COUNT   PIC 9(03).
023400         10  WS-LE-ACTIVITIES
023500                     OCCURS 0 TO 200 TIMES
023600                     DEPENDING ON WS-LE-ACTIVITY-COUNT
023700                     INDEXED BY WS-ACT-IDX.
023800             15  WS-LE-ACT-TYPE        PIC X(01).
023900             15  WS-LE-ACT-DESCRIPTION PIC X(30).
024000             15  WS-LE-ACT-CALORIES    PIC S9(05).
024100             15  WS-LE-ACT-DATE        PIC 9(08).
024200             15  WS-LE-ACT-FROM-FILE   PIC X(01).
024300*----------------------------------------------------------------*
024400*   WS-LASTSEEN-TABLE - THE RESULT OF THE LAST SEARCH RUN IN     *
024500*   THIS JOB, AVAILABLE TO A FOLLOWING DELETE-LAST-SEEN          *
024600*   TRANSACTION (MT-DELETE-LAST-SEEN).                           *
024700*----------------------------------------------------------------*
024800 01  WS-LASTSEEN-TABLE.
024900     05  WS-LASTSEEN-COUNT          PIC 9(03) COMP VALUE ZERO.
025000     05  WS-LASTSEEN-ENTRY
025100                 OCCURS 0 TO 200 TIMES
025200                 DEPENDING ON WS-LASTSEEN-COUNT
025300                 INDEXED BY WS-LS-IDX.
025400         10  WS-LS-DAY-DATE         PIC 9(08).
025500         10  WS-LS-ACT-TYPE         PIC X(01).
025600         10  WS-LS-ACT-DESCRIPTION  PIC X(30).
025700         10  WS-LS-ACT-CALORIES     PIC S9(05).
025800         10  WS-LS-ACT-DATE         PIC 9(08).
025900         10  WS-LS-ACT-FROM-FILE    PIC X(01).
026000*
026100 01  WS-NEW-ACTIVITY.
026200     05  WS-NEW-ACT-TYPE            PIC X(01) VALUE "F".
026300     05  WS-NEW-ACT-DESCRIPTION     PIC X(30) VALUE SPACES.
026400     05  WS-NEW-ACT-CALORIES        PIC S9(05) VALUE ZEROES.
026500     05  WS-NEW-ACT-DATE            PIC 9(08) VALUE ZEROES.
026600     05  WS-NEW-ACT-DATE-BRKDN REDEFINES WS-NEW-ACT-DATE.
026700         10  WS-NEW-ACT-CCYY        PIC 9(04).
026800         10  WS-NEW-ACT-MM          PIC 9(02).
026900         10  WS-NEW-ACT-DD          PIC 9(02).
027000     05  WS-NEW-ACT-FROM-FILE       PIC X(01) VALUE "N".
027100     05  FILLER                     PIC X(05) VALUE SPACES.
027200*
027300 01  WS-TODAY-BRKDN REDEFINES WS-TODAY-CCYYMMDD.
027400     05  WS-TODAY-CCYY              PIC 9(04).
027500     05  WS-TODAY-MM                PIC 9(02).
027600     05  WS-TODAY-DD                PIC 9(02).
027700*----------------------------------------------------------------*
027800*   WS-SEARCH-WORK - SCRATCH AREA FOR THE FOUR SEARCH MODES.     *
027900*   WS-SEARCH-LINE IS THE "RENDERED LINE" OF ONE ACTIVITY, IN    *
028000*   THE SAME SHAPE THE OLD DIARY SCREEN USED TO PRINT IT, FOR    *
028100*   THE ALL-WORDS/EITHER-WORD RULES TO SCAN.  WS-CALORIE-TOKEN   *
028200*   HOLDS JUST THE CALORIE DIGITS FOR THE CALORIE-SEARCH RULE,   *
028300*   WHICH MATCHES ON EQUALITY, NOT CONTAINMENT.  WS-TAG-SCRATCH/ *
028400*   WS-LEAD-SPACES-W ARE WORK FIELDS FOR LEFT-TRIMMING EACH TAG  *
028500*   AFTER THE SPLIT AT 163000.  WS-CONTAINS-HAYSTACK/NEEDLE ARE  *
028600*   THE WORK FIELDS FOR THE "DOES-IT-CONTAIN" SCAN AT 167000.    *
028700*----------------------------------------------------------------*
028800 01  WS-SEARCH-WORK.
028900     05  WS-SEARCH-TEXT             PIC X(40) VALUE SPACES.
029000     05  WS-SEARCH-LINE             PIC X(80) VALUE SPACES.
029100     05  WS-TAG-COUNT               PIC 9(02) VALUE ZERO.
029200     05  WS-TAG-TABLE
029300                 OCCURS 10 TIMES
029400                 INDEXED BY WS-TAG-IDX.
029500         10  WS-TAG                 PIC X(40) VALUE SPACES.
029600     05  WS-TAG-SCRATCH             PIC X(40) VALUE SPACES.
029700     05  WS-LEAD-SPACES-W           PIC 9(02) COMP VALUE ZERO.
029800     05  WS-CONTAINS-HAYSTACK       PIC X(80) VALUE SPACES.
029900     05  WS-CONTAINS-NEEDLE         PIC X(40) VALUE SPACES.
030000     05  WS-CALORIE-TOKEN           PIC X(05) VALUE SPACES.
030100     05  FILLER                     PIC X(03) VALUE SPACES.
030200*
030300 01  WS-MAINT-HEADING-LINE.
030400     05  FILLER PIC X(34)
030500             VALUE "WELLTRAK CALORIE LEDGER - EDIT LOG".
030600     05  FILLER PIC X(10) VALUE SPACES.
030700     05  WS-MHL-DATE                PIC 9999/99/99 VALUE ZEROES.
030800     05  FILLER                     PIC X(78) VALUE SPACES.
030900*
031000 01  WS-MAINT-DETAIL-LINE.
031100     05  WS-MDL-ACTION              PIC X(20) VALUE SPACES.
031200     05  FILLER                     PIC X(02) VALUE SPACES.
031300     05  WS-MDL-DATE                PIC 9999/99/99 VALUE ZEROES.
031400     05  FILLER                     PIC X(02) VALUE SPACES.
031500     05  WS-MDL-INDEX               PIC ZZ9    VALUE ZEROES.
031600     05  FILLER                     PIC X(02) VALUE SPACES.
031700     05  WS-MDL-DESCRIPTION         PIC X(30) VALUE SPACES.
031800     05  FILLER                     PIC X(02) VALUE SPACES.
031900     05  WS-MDL-CALORIES            PIC ----9  VALUE ZEROES.
032000     05  FILLER                     PIC X(02) VALUE SPACES.
032100     05  WS-MDL-RESULT              PIC X(30) VALUE SPACES.
032200     05  FILLER                     PIC X(18) VALUE SPACES.
032300*
032400 01  WS-MAINT-TOTAL-LINE.
032500     05  FILLER PIC X(13) VALUE "RUN TOTALS - ".
032600     05  FILLER PIC X(08) VALUE "POSTED ".
032700     05  WS-MTL-POSTED              PIC ZZZZ9 VALUE ZEROES.
032800     05  FILLER PIC X(03) VALUE SPACES.
032900     05  FILLER PIC X(09) VALUE "DELETED ".
033000     05  WS-MTL-DELETED             PIC ZZZZ9 VALUE ZEROES.
033100     05  FILLER PIC X(03) VALUE SPACES.
033200     05  FILLER PIC X(07) VALUE "FOUND ".
033300     05  WS-MTL-FOUND               PIC ZZZZ9 VALUE ZEROES.
033400     05  FILLER PIC X(03) VALUE SPACES.
033500     05  FILLER PIC X(10) VALUE "REJECTED ".
033600     05  WS-MTL-REJECTED            PIC ZZZZ9 VALUE ZEROES.
033700     05  FILLER                     PIC X(58) VALUE SPACES.
033800*
033900 PROCEDURE DIVISION.
034000 DECLARATIVES.
034100 FILE-HANDLER SECTION.
034200     USE AFTER STANDARD ERROR PROCEDURE ON
034300         ACTIVITY-IN DAYLOG-OLD DAYLOG-NEW MAINT-IN MAINT-RPT.
034400 000000-STATUS-CHECK.
034500     DISPLAY SPACE
034600     DISPLAY "+---+----+---+----+---+----+"
034700     DISPLAY "|  DAYPOST FILE STATUS.     |"
034800     DISPLAY "+---+----+---+----+---+----+"
034900     DISPLAY "| ACTIVITY-IN : [" FS-ACTIVITY-IN "]."
035000     DISPLAY "| DAYLOG-OLD  : [" FS-DAYLOG-OLD "]."
035100     DISPLAY "| DAYLOG-NEW  : [" FS-DAYLOG-NEW "]."
035200     DISPLAY "| MAINT-IN    : [" FS-MAINT-IN "]."
035300     DISPLAY "| MAINT-RPT   : [" FS-MAINT-RPT "]."
035400     DISPLAY "+---+----+---+----+---+----+".
035500 END DECLARATIVES.
035600*
035700 MAIN-PARAGRAPH.
035800     PERFORM 100000-START-BEGIN-PROGRAM
035900        THRU 100000-FINISH-BEGIN-PROGRAM
036000*
036100     PERFORM 110000-START-POST-ACTIVITIES
036200        THRU 110000-FINISH-POST-ACTIVITIES
036300       UNTIL ACTIVITY-IN-EOF-Y
036400*
036500     PERFORM 120000-START-PROCESS-MAINT-TRANS
036600        THRU 120000-FINISH-PROCESS-MAINT-TRANS
036700       UNTIL MAINT-IN-EOF-Y
036800*
036900     PERFORM 900000-START-END-PROGRAM
037000        THRU 900000-FINISH-END-PROGRAM
037100*
037200     STOP RUN.
037300*
037400 100000-START-BEGIN-PROGRAM.
037500     OPEN INPUT  ACTIVITY-IN
037600     OPEN INPUT  DAYLOG-OLD
037700     OPEN OUTPUT DAYLOG-NEW
037800     OPEN INPUT  MAINT-IN
037900     OPEN OUTPUT MAINT-RPT
038000*
038100     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD
038200*
038300     IF FS-DAYLOG-OLD-NFD
038400         SET DAYLOG-OLD-EOF-Y TO TRUE
038500     END-IF
038600*
038700     PERFORM 101000-START-LOAD-OLD-LEDGER
038800        THRU 101000-FINISH-LOAD-OLD-LEDGER
038900       UNTIL DAYLOG-OLD-EOF-Y
039000*
039100     MOVE WS-TODAY-CCYYMMDD      TO WS-MHL-DATE
039200     WRITE F-MAINT-RPT-REC       FROM WS-MAINT-HEADING-LINE
039300       AFTER ADVANCING TOP-OF-FORM.
039400 100000-FINISH-BEGIN-PROGRAM.
039500     EXIT.
039600*
039700 101000-START-LOAD-OLD-LEDGER.
039800     READ DAYLOG-OLD
039900         AT END
040000             SET DAYLOG-OLD-EOF-Y TO TRUE
040100         NOT AT END
040200             PERFORM 101100-START-STORE-OLD-BUCKET
040300                THRU 101100-FINISH-STORE-OLD-BUCKET
040400     END-READ.
040500 101000-FINISH-LOAD-OLD-LEDGER.
040600     EXIT.
040700*
040800 101100-START-STORE-OLD-BUCKET.
040900     ADD CTE-01                  TO WS-DAY-COUNT
041000     SET WS-DAY-IDX              TO WS-DAY-COUNT
041100*
041200     MOVE DAY-DATE OF F-DAYLOG-OLD-REC
041300       TO WS-LE-DATE (WS-DAY-IDX)
041400     MOVE DAY-ACTIVITY-COUNT OF F-DAYLOG-OLD-REC
041500       TO WS-LE-ACTIVITY-COUNT (WS-DAY-IDX)
041600*
041700     PERFORM 101200-START-COPY-OLD-ACTIVITY
041800        THRU 101200-FINISH-COPY-OLD-ACTIVITY
041900       VARYING WS-ACT-IDX FROM 1 BY 1
042000         UNTIL WS-ACT-IDX GREATER
042100               DAY-ACTIVITY-COUNT OF F-DAYLOG-OLD-REC.
042200 101100-FINISH-STORE-OLD-BUCKET.
042300     EXIT.
042400*
042500 101200-START-COPY-OLD-ACTIVITY.
042600     MOVE ACT-TYPE (WS-ACT-IDX) OF F-DAYLOG-OLD-REC
042700       TO WS-LE-ACT-TYPE (WS-DAY-IDX, WS-ACT-IDX)
042800     MOVE ACT-DESCRIPTION (WS-ACT-IDX) OF F-DAYLOG-OLD-REC
042900       TO WS-LE-ACT-DESCRIPTION (WS-DAY-IDX, WS-ACT-IDX)
043000     MOVE ACT-CALORIES (WS-ACT-IDX) OF F-DAYLOG-OLD-REC
043100       TO WS-LE-ACT-CALORIES (WS-DAY-IDX, WS-ACT-IDX)
043200     MOVE ACT-DATE (WS-ACT-IDX) OF F-DAYLOG-OLD-REC
043300       TO WS-LE-ACT-DATE (WS-DAY-IDX, WS-ACT-IDX)
043400     MOVE ACT-FROM-FILE (WS-ACT-IDX) OF F-DAYLOG-OLD-REC
043500       TO WS-LE-ACT-FROM-FILE (WS-DAY-IDX, WS-ACT-IDX).
043600 101200-FINISH-COPY-OLD-ACTIVITY.
043700     EXIT.
043800*----------------------------------------------------------------*
043900*   110000 - POST TODAY'S BULK-LOAD ACTIVITIES (ACTIVITY-IN).    *
044000*   THIS IS THE BULK-FILE POSTING PATH, AS OPPOSED TO A SINGLE   *
044100*   MAINTENANCE RECORD - EVERY RECORD ARRIVES WITH ACT-FROM-FILE *
044200*   = "Y" AND ITS OWN ACT-DATE.                                  *
044300*----------------------------------------------------------------*
044400 110000-START-POST-ACTIVITIES.
044500     READ ACTIVITY-IN
044600         AT END
044700             SET ACTIVITY-IN-EOF-Y TO TRUE
044800         NOT AT END
044900             MOVE ACT-TYPE OF F-ACTIVITY-IN-REC
045000               TO WS-NEW-ACT-TYPE
045100             MOVE ACT-DESCRIPTION OF F-ACTIVITY-IN-REC
045200               TO WS-NEW-ACT-DESCRIPTION
045300             MOVE ACT-CALORIES OF F-ACTIVITY-IN-REC
045400               TO WS-NEW-ACT-CALORIES
045500             MOVE ACT-DATE OF F-ACTIVITY-IN-REC
045600               TO WS-NEW-ACT-DATE
045700             MOVE "Y"            TO WS-NEW-ACT-FROM-FILE
045800             PERFORM 111000-START-POST-ONE-ACTIVITY
045900                THRU 111000-FINISH-POST-ONE-ACTIVITY
046000             ADD CTE-01          TO WS-POST-COUNT
046100     END-READ.
046200 110000-FINISH-POST-ACTIVITIES.
046300     EXIT.
046400*----------------------------------------------------------------*
046500*   111000 - POST ONE ACTIVITY TO THE LEDGER.  THE BUCKET IS     *
046600*   CREATED AND INSERTED IN DATE ORDER IF THIS IS A NEW DAY,     *
046700*   OTHERWISE THE ACTIVITY IS APPENDED TO THE EXISTING BUCKET.   *
046800*----------------------------------------------------------------*
046900 111000-START-POST-ONE-ACTIVITY.
047000     PERFORM 111100-START-FIND-BUCKET
047100        THRU 111100-FINISH-FIND-BUCKET
047200*
047300     IF NOT BUCKET-FOUND-Y
047400         PERFORM 111200-START-INSERT-NEW-BUCKET
047500            THRU 111200-FINISH-INSERT-NEW-BUCKET
047600     END-IF
047700*
047800     PERFORM 111300-START-APPEND-ACTIVITY
047900        THRU 111300-FINISH-APPEND-ACTIVITY.
048000 111000-FINISH-POST-ONE-ACTIVITY.
048100     EXIT.
048200*
048300 111100-START-FIND-BUCKET.
048400     MOVE "N"                   TO WS-BUCKET-FOUND
048500     IF WS-DAY-COUNT GREATER ZERO
048600         SET WS-DAY-IDX TO 1
048700         SEARCH ALL WS-LEDGER-ENTRY
048800             AT END
048900                 CONTINUE
049000           WHEN WS-LE-DATE (WS-DAY-IDX)
049100             IS EQUAL TO WS-NEW-ACT-DATE
049200                 SET BUCKET-FOUND-Y TO TRUE
049300         END-SEARCH
049400     END-IF.
049500 111100-FINISH-FIND-BUCKET.
049600     EXIT.
049700*----------------------------------------------------------------*
049800*   111200 - A NEW CALENDAR DAY.  INSERT ITS BUCKET IN ASCENDING *
049900*   DATE ORDER (INSERTION SORT, ADAPTED FROM THE TABLE-HANDLING  *
050000*   IDIOM THIS SHOP ALSO USES FOR THE PRODUCE-CODE TABLE).       *
050100*----------------------------------------------------------------*
050200 111200-START-INSERT-NEW-BUCKET.
050300     ADD CTE-01                TO WS-DAY-COUNT
050400     SET WS-DAY-IDX            TO WS-DAY-COUNT
050500*
050600     PERFORM 111210-START-SHIFT-BUCKET-UP
050700        THRU 111210-FINISH-SHIFT-BUCKET-UP
050800       UNTIL WS-DAY-IDX IS EQUAL TO 1
050900          OR WS-LE-DATE (WS-DAY-IDX - 1)
051000             IS LESS THAN OR EQUAL TO WS-NEW-ACT-DATE
051100*
051200     MOVE WS-NEW-ACT-DATE       TO WS-LE-DATE (WS-DAY-IDX)
051300     MOVE ZERO                  TO WS-LE-ACTIVITY-COUNT
051400                                    (WS-DAY-IDX).
051500 111200-FINISH-INSERT-NEW-BUCKET.
051600     EXIT.
051700*
051800 111210-START-SHIFT-BUCKET-UP.
051900     MOVE WS-LEDGER-ENTRY (WS-DAY-IDX - 1)
052000       TO WS-LEDGER-ENTRY (WS-DAY-IDX)
052100     SET WS-DAY-IDX DOWN BY 1.
052200 111210-FINISH-SHIFT-BUCKET-UP.
052300     EXIT.
052400*
052500 111300-START-APPEND-ACTIVITY.
052600     ADD CTE-01 TO WS-LE-ACTIVITY-COUNT (WS-DAY-IDX)
052700     SET WS-ACT-IDX TO WS-LE-ACTIVITY-COUNT (WS-DAY-IDX)
052800*
052900     MOVE WS-NEW-ACT-TYPE
053000       TO WS-LE-ACT-TYPE (WS-DAY-IDX, WS-ACT-IDX)
053100     MOVE WS-NEW-ACT-DESCRIPTION
053200       TO WS-LE-ACT-DESCRIPTION (WS-DAY-IDX, WS-ACT-IDX)
053300     MOVE WS-NEW-ACT-CALORIES
053400       TO WS-LE-ACT-CALORIES (WS-DAY-IDX, WS-ACT-IDX)
053500     MOVE WS-NEW-ACT-DATE
053600       TO WS-LE-ACT-DATE (WS-DAY-IDX, WS-ACT-IDX)
053700     MOVE WS-NEW-ACT-FROM-FILE
053800       TO WS-LE-ACT-FROM-FILE (WS-DAY-IDX, WS-ACT-IDX).
053900 111300-FINISH-APPEND-ACTIVITY.
054000     EXIT.
054100*----------------------------------------------------------------*
054200*   120000 - EDIT-WINDOW MAINTENANCE TRANSACTIONS.  DISPATCH ON  *
054300*   MT-TRANS-CODE, THE BATCH EQUIVALENT OF THE DIARY'S COMMAND   *
054400*   LINE (ADD FOOD /D ..., DELETE, FIND /K ... /C ... /A ... /E).*
054500*----------------------------------------------------------------*
054600 120000-START-PROCESS-MAINT-TRANS.
054700     READ MAINT-IN
054800         AT END
054900             SET MAINT-IN-EOF-Y TO TRUE
055000         NOT AT END
055100             PERFORM 121000-START-DISPATCH-MAINT-TRANS
055200                THRU 121000-FINISH-DISPATCH-MAINT-TRANS
055300     END-READ.
055400 120000-FINISH-PROCESS-MAINT-TRANS.
055500     EXIT.
055600*
055700 121000-START-DISPATCH-MAINT-TRANS.
055800     EVALUATE TRUE
055900         WHEN MT-POST-WITH-DATE
056000              PERFORM 130000-START-ADD-FOOD-COMMAND
056100                 THRU 130000-FINISH-ADD-FOOD-COMMAND
056200         WHEN MT-DELETE-BY-INDEX
056300              PERFORM 140000-START-DELETE-COMMAND
056400                 THRU 140000-FINISH-DELETE-COMMAND
056500         WHEN MT-DELETE-LAST-SEEN
056600              PERFORM 150000-START-DELETE-LAST-SEEN
056700                 THRU 150000-FINISH-DELETE-LAST-SEEN
056800         WHEN MT-SEARCH-KEYWORD
056900              PERFORM 160100-START-SEARCH-KEYWORD
057000                 THRU 160100-FINISH-SEARCH-KEYWORD
057100         WHEN MT-SEARCH-CALORIE
057200              PERFORM 160200-START-SEARCH-CALORIE
057300                 THRU 160200-FINISH-SEARCH-CALORIE
057400         WHEN MT-SEARCH-ALL-WORDS
057500              PERFORM 160300-START-SEARCH-ALL-WORDS
057600                 THRU 160300-FINISH-SEARCH-ALL-WORDS
057700         WHEN MT-SEARCH-EITHER-WORD
057800              PERFORM 160400-START-SEARCH-EITHER-WORD
057900                 THRU 160400-FINISH-SEARCH-EITHER-WORD
058000         WHEN OTHER
058100              MOVE "MAINT REJECT"    TO WS-MDL-ACTION
058200              MOVE "BAD TRANS CODE"  TO WS-MDL-RESULT
058300              ADD CTE-01 TO WS-REJECT-COUNT
058400              PERFORM 190000-START-LOG-DETAIL-LINE
058500                 THRU 190000-FINISH-LOG-DETAIL-LINE
058600     END-EVALUATE.
058700 121000-FINISH-DISPATCH-MAINT-TRANS.
058800     EXIT.
058900*----------------------------------------------------------------*
059000*   130000 - POST A FOOD ENTRY.  MT-DATE OF ZERO MEANS "TODAY" - *
059100*   COLLAPSES THE EXPLICIT-DATE AND NO-DATE POSTING CASES THE    *
059200*   DIARY SCREEN USED TO OFFER DOWN TO THIS ONE TEST.            *
059300*----------------------------------------------------------------*
059400 130000-START-ADD-FOOD-COMMAND.
059500     MOVE "F"                   TO WS-NEW-ACT-TYPE
059600     MOVE MT-DESCRIPTION        TO WS-NEW-ACT-DESCRIPTION
059700     MOVE MT-CALORIES           TO WS-NEW-ACT-CALORIES
059800     MOVE "N"                   TO WS-NEW-ACT-FROM-FILE
059900*
060000     IF MT-DATE IS EQUAL TO ZERO
060100         MOVE WS-TODAY-CCYYMMDD TO WS-NEW-ACT-DATE
060200     ELSE
060300         MOVE MT-DATE           TO WS-NEW-ACT-DATE
060400     END-IF
060500*
060600     PERFORM 111000-START-POST-ONE-ACTIVITY
060700        THRU 111000-FINISH-POST-ONE-ACTIVITY
060800     ADD CTE-01                 TO WS-POST-COUNT
060900*
061000     MOVE "POST FOOD"           TO WS-MDL-ACTION
061100     MOVE WS-NEW-ACT-DATE       TO WS-MDL-DATE
061200     MOVE WS-NEW-ACT-DESCRIPTION TO WS-MDL-DESCRIPTION
061300     MOVE WS-NEW-ACT-CALORIES   TO WS-MDL-CALORIES
061400     MOVE "POSTED"              TO WS-MDL-RESULT
061500     PERFORM 190000-START-LOG-DETAIL-LINE
061600        THRU 190000-FINISH-LOG-DETAIL-LINE.
061700 130000-FINISH-ADD-FOOD-COMMAND.
061800     EXIT.
061900*----------------------------------------------------------------*
062000*   140000 - DELETE ONE ACTIVITY.  MT-DATE ZERO MEANS "TODAY";   *
062100*   MT-INDEX MUST FALL WITHIN 1 THRU THE DAY'S CURRENT ACTIVITY  *
062200*   COUNT OR THE REQUEST IS REJECTED, UNCHANGED, AS OUT-OF-RANGE.*
062300*----------------------------------------------------------------*
062400 140000-START-DELETE-COMMAND.
062500     IF MT-DATE IS EQUAL TO ZERO
062600         MOVE WS-TODAY-CCYYMMDD TO WS-NEW-ACT-DATE
062700     ELSE
062800         MOVE MT-DATE           TO WS-NEW-ACT-DATE
062900     END-IF
063000*
063100     PERFORM 111100-START-FIND-BUCKET
063200        THRU 111100-FINISH-FIND-BUCKET
063300*
063400     MOVE "N"                   TO WS-INDEX-VALID
063500     IF BUCKET-FOUND-Y
063600         IF MT-INDEX IS GREATER THAN ZERO
063700           AND MT-INDEX IS LESS THAN OR EQUAL TO
063800               WS-LE-ACTIVITY-COUNT (WS-DAY-IDX)
063900             SET INDEX-VALID-Y TO TRUE
064000         END-IF
064100     END-IF
064200*
064300     IF INDEX-VALID-Y
064400         SET WS-ACT-IDX TO MT-INDEX
064500         PERFORM 141000-START-REMOVE-BY-INDEX
064600            THRU 141000-FINISH-REMOVE-BY-INDEX
064700         ADD CTE-01             TO WS-DELETE-COUNT
064800         MOVE "DELETE INDEX"    TO WS-MDL-ACTION
064900         MOVE "DELETED"         TO WS-MDL-RESULT
065000     ELSE
065100         MOVE "DELETE INDEX"    TO WS-MDL-ACTION
065200         MOVE "INDEX OUT OF RANGE" TO WS-MDL-RESULT
065300         ADD CTE-01             TO WS-REJECT-COUNT
065400     END-IF
065500*
065600     MOVE WS-NEW-ACT-DATE       TO WS-MDL-DATE
065700     MOVE MT-INDEX              TO WS-MDL-INDEX
065800     MOVE SPACES                TO WS-MDL-DESCRIPTION
065900     MOVE ZERO                  TO WS-MDL-CALORIES
066000     PERFORM 190000-START-LOG-DETAIL-LINE
066100        THRU 190000-FINISH-LOG-DETAIL-LINE.
066200 140000-FINISH-DELETE-COMMAND.
066300     EXIT.
066400*----------------------------------------------------------------*
066500*   141000 - REMOVE ONE ACTIVITY FROM ITS BUCKET BY INDEX,       *
066600*   CLOSING THE GAP, THEN DROP THE BUCKET IF IT IS NOW EMPTY     *
066700*   - NO EMPTY BUCKETS ARE CARRIED FORWARD TO DAYLOG-NEW.        *
066800*----------------------------------------------------------------*
066900 141000-START-REMOVE-BY-INDEX.
067000     PERFORM 141100-START-CLOSE-ACTIVITY-GAP
067100        THRU 141100-FINISH-CLOSE-ACTIVITY-GAP
067200       VARYING WS-ACT-IDX FROM WS-ACT-IDX BY 1
067300         UNTIL WS-ACT-IDX GREATER OR EQUAL
067400               WS-LE-ACTIVITY-COUNT (WS-DAY-IDX)
067500*
067600     SUBTRACT CTE-01 FROM WS-LE-ACTIVITY-COUNT (WS-DAY-IDX)
067700*
067800     IF WS-LE-ACTIVITY-COUNT (WS-DAY-IDX) IS EQUAL TO ZERO
067900         PERFORM 142000-START-REMOVE-BUCKET
068000            THRU 142000-FINISH-REMOVE-BUCKET
068100     END-IF.
068200 141000-FINISH-REMOVE-BY-INDEX.
068300     EXIT.
068400*
068500 141100-START-CLOSE-ACTIVITY-GAP.
068600     MOVE WS-LE-ACTIVITIES (WS-DAY-IDX, WS-ACT-IDX + 1)
068700       TO WS-LE-ACTIVITIES (WS-DAY-IDX, WS-ACT-IDX).
068800 141100-FINISH-CLOSE-ACTIVITY-GAP.
068900     EXIT.
069000*
069100 142000-START-REMOVE-BUCKET.
069200     PERFORM 142100-START-SHIFT-BUCKET-DOWN
069300        THRU 142100-FINISH-SHIFT-BUCKET-DOWN
069400       VARYING WS-DAY-IDX FROM WS-DAY-IDX BY 1
069500         UNTIL WS-DAY-IDX GREATER OR EQUAL WS-DAY-COUNT
069600*
069700     SUBTRACT CTE-01             FROM WS-DAY-COUNT.
069800 142000-FINISH-REMOVE-BUCKET.
069900     EXIT.
070000*
070100 142100-START-SHIFT-BUCKET-DOWN.
070200     MOVE WS-LEDGER-ENTRY (WS-DAY-IDX + 1)
070300       TO WS-LEDGER-ENTRY (WS-DAY-IDX).
070400 142100-FINISH-SHIFT-BUCKET-DOWN.
070500     EXIT.
070600*----------------------------------------------------------------*
070700*   150000 - DELETE BY LAST-SEEN INDEX.                          *
070800*   VALIDATES THE INDEX AGAINST THE LAST SEARCH'S RESULT LIST,   *
070900*   THEN MATCHES THE ACTIVITY BY VALUE IN ITS OWNING BUCKET.     *
071000*----------------------------------------------------------------*
071100 150000-START-DELETE-LAST-SEEN.
071200     MOVE "N"                   TO WS-INDEX-VALID
071300     IF MT-INDEX IS GREATER THAN ZERO
071400       AND MT-INDEX IS LESS THAN OR EQUAL TO WS-LASTSEEN-COUNT
071500         SET INDEX-VALID-Y TO TRUE
071600     END-IF
071700*
071800     IF INDEX-VALID-Y
071900         SET WS-LS-IDX TO MT-INDEX
072000         MOVE WS-LS-DAY-DATE (WS-LS-IDX) TO WS-NEW-ACT-DATE
072100         PERFORM 111100-START-FIND-BUCKET
072200            THRU 111100-FINISH-FIND-BUCKET
072300         PERFORM 151000-START-MATCH-AND-REMOVE
072400            THRU 151000-FINISH-MATCH-AND-REMOVE
072500         ADD CTE-01             TO WS-DELETE-COUNT
072600         MOVE "DELETE LASTSEEN" TO WS-MDL-ACTION
072700         MOVE "DELETED"         TO WS-MDL-RESULT
072800     ELSE
072900         MOVE "DELETE LASTSEEN" TO WS-MDL-ACTION
073000         MOVE "INDEX OUT OF RANGE" TO WS-MDL-RESULT
073100         ADD CTE-01             TO WS-REJECT-COUNT
073200     END-IF
073300*
073400     MOVE MT-INDEX              TO WS-MDL-INDEX
073500     MOVE ZEROES                TO WS-MDL-DATE
073600     MOVE SPACES                TO WS-MDL-DESCRIPTION
073700     MOVE ZERO                  TO WS-MDL-CALORIES
073800     PERFORM 190000-START-LOG-DETAIL-LINE
073900        THRU 190000-FINISH-LOG-DETAIL-LINE.
074000 150000-FINISH-DELETE-LAST-SEEN.
074100     EXIT.
074200*
074300 151000-START-MATCH-AND-REMOVE.
074400     MOVE "N"                   TO WS-ACTIVITY-MATCHED
074500     IF BUCKET-FOUND-Y
074600         SET WS-ACT-IDX TO 1
074700         PERFORM 151100-START-TEST-ONE-ACTIVITY
074800            THRU 151100-FINISH-TEST-ONE-ACTIVITY
074900           UNTIL WS-ACT-IDX GREATER
075000                 WS-LE-ACTIVITY-COUNT (WS-DAY-IDX)
075100              OR ACTIVITY-MATCHED-Y
075200     END-IF
075300*
075400     IF ACTIVITY-MATCHED-Y
075500         PERFORM 141000-START-REMOVE-BY-INDEX
075600            THRU 141000-FINISH-REMOVE-BY-INDEX
075700     END-IF
075800*
075900     PERFORM 152000-START-CLOSE-LASTSEEN-GAP
076000        THRU 152000-FINISH-CLOSE-LASTSEEN-GAP
076100       VARYING WS-LS-IDX FROM WS-LS-IDX BY 1
076200         UNTIL WS-LS-IDX GREATER OR EQUAL WS-LASTSEEN-COUNT
076300     SUBTRACT CTE-01 FROM WS-LASTSEEN-COUNT.
076400 151000-FINISH-MATCH-AND-REMOVE.
076500     EXIT.
076600*
076700 151100-START-TEST-ONE-ACTIVITY.
076800     IF WS-LE-ACT-TYPE (WS-DAY-IDX, WS-ACT-IDX)
076900           IS EQUAL TO WS-LS-ACT-TYPE (WS-LS-IDX)
077000       AND WS-LE-ACT-DESCRIPTION (WS-DAY-IDX, WS-ACT-IDX)
077100           IS EQUAL TO WS-LS-ACT-DESCRIPTION (WS-LS-IDX)
077200       AND WS-LE-ACT-CALORIES (WS-DAY-IDX, WS-ACT-IDX)
077300           IS EQUAL TO WS-LS-ACT-CALORIES (WS-LS-IDX)
077400       AND WS-LE-ACT-DATE (WS-DAY-IDX, WS-ACT-IDX)
077500           IS EQUAL TO WS-LS-ACT-DATE (WS-LS-IDX)
077600         SET ACTIVITY-MATCHED-Y TO TRUE
077700     ELSE
077800         ADD CTE-01 TO WS-ACT-IDX
077900     END-IF.
078000 151100-FINISH-TEST-ONE-ACTIVITY.
078100     EXIT.
078200*
078300 152000-START-CLOSE-LASTSEEN-GAP.
078400     MOVE WS-LASTSEEN-ENTRY (WS-LS-IDX + 1)
078500       TO WS-LASTSEEN-ENTRY (WS-LS-IDX).
078600 152000-FINISH-CLOSE-LASTSEEN-GAP.
078700     EXIT.
078800*----------------------------------------------------------------*
078900*   160000 - THE FOUR SEARCH MODES.  EACH RESETS THE LAST-SEEN   *
079000*   LIST, WALKS EVERY BUCKET AND EVERY ACTIVITY IN IT, AND       *
079100*   SIGNALS "KEYWORD NOT FOUND" WHEN NOTHING MATCHES.            *
079200*----------------------------------------------------------------*
079300 160100-START-SEARCH-KEYWORD.
079400     MOVE MT-SEARCH-TEXT        TO WS-SEARCH-TEXT
079500     MOVE ZERO                  TO WS-LASTSEEN-COUNT
079600*
079700     PERFORM 161000-START-SCAN-LEDGER
079800        THRU 161000-FINISH-SCAN-LEDGER
079900       VARYING WS-DAY-IDX FROM 1 BY 1
080000         UNTIL WS-DAY-IDX GREATER WS-DAY-COUNT
080100*
080200     MOVE "SEARCH KEYWORD"      TO WS-MDL-ACTION
080300     PERFORM 169000-START-LOG-SEARCH-RESULT
080400        THRU 169000-FINISH-LOG-SEARCH-RESULT.
080500 160100-FINISH-SEARCH-KEYWORD.
080600     EXIT.
080700*
080800 160200-START-SEARCH-CALORIE.
080900     MOVE MT-SEARCH-TEXT        TO WS-SEARCH-TEXT
081000     MOVE ZERO                  TO WS-LASTSEEN-COUNT
081100*
081200     PERFORM 161000-START-SCAN-LEDGER
081300        THRU 161000-FINISH-SCAN-LEDGER
081400       VARYING WS-DAY-IDX FROM 1 BY 1
081500         UNTIL WS-DAY-IDX GREATER WS-DAY-COUNT
081600*
081700     MOVE "SEARCH CALORIE"      TO WS-MDL-ACTION
081800     PERFORM 169000-START-LOG-SEARCH-RESULT
081900        THRU 169000-FINISH-LOG-SEARCH-RESULT.
082000 160200-FINISH-SEARCH-CALORIE.
082100     EXIT.
082200*
082300 160300-START-SEARCH-ALL-WORDS.
082400     MOVE MT-SEARCH-TEXT        TO WS-SEARCH-TEXT
082500     MOVE ZERO                  TO WS-LASTSEEN-COUNT
082600     PERFORM 163000-START-SPLIT-TAGS
082700        THRU 163000-FINISH-SPLIT-TAGS
082800*
082900     PERFORM 161000-START-SCAN-LEDGER
083000        THRU 161000-FINISH-SCAN-LEDGER
083100       VARYING WS-DAY-IDX FROM 1 BY 1
083200         UNTIL WS-DAY-IDX GREATER WS-DAY-COUNT
083300*
083400     MOVE "SEARCH ALL WORDS"    TO WS-MDL-ACTION
083500     PERFORM 169000-START-LOG-SEARCH-RESULT
083600        THRU 169000-FINISH-LOG-SEARCH-RESULT.
083700 160300-FINISH-SEARCH-ALL-WORDS.
083800     EXIT.
083900*
084000 160400-START-SEARCH-EITHER-WORD.
084100     MOVE MT-SEARCH-TEXT        TO WS-SEARCH-TEXT
084200     MOVE ZERO                  TO WS-LASTSEEN-COUNT
084300     PERFORM 163000-START-SPLIT-TAGS
084400        THRU 163000-FINISH-SPLIT-TAGS
084500*
084600     PERFORM 161000-START-SCAN-LEDGER
084700        THRU 161000-FINISH-SCAN-LEDGER
084800       VARYING WS-DAY-IDX FROM 1 BY 1
084900         UNTIL WS-DAY-IDX GREATER WS-DAY-COUNT
085000*
085100     MOVE "SEARCH EITHER WORD"  TO WS-MDL-ACTION
085200     PERFORM 169000-START-LOG-SEARCH-RESULT
085300        THRU 169000-FINISH-LOG-SEARCH-RESULT.
085400 160400-FINISH-SEARCH-EITHER-WORD.
085500     EXIT.
085600*
085700 161000-START-SCAN-LEDGER.
085800     IF WS-LE-ACTIVITY-COUNT (WS-DAY-IDX) GREATER ZERO
085900         PERFORM 161100-START-TEST-ONE-FOR-MATCH
086000            THRU 161100-FINISH-TEST-ONE-FOR-MATCH
086100           VARYING WS-ACT-IDX FROM 1 BY 1
086200             UNTIL WS-ACT-IDX GREATER
086300                   WS-LE-ACTIVITY-COUNT (WS-DAY-IDX)
086400     END-IF.
086500 161000-FINISH-SCAN-LEDGER.
086600     EXIT.
086700*
086800 161100-START-TEST-ONE-FOR-MATCH.
086900     PERFORM 162000-START-RENDER-ACTIVITY-LINE
087000        THRU 162000-FINISH-RENDER-ACTIVITY-LINE
087100*
087200     EVALUATE TRUE
087300         WHEN MT-SEARCH-KEYWORD
087400              PERFORM 162100-START-TEST-SUBSTRING
087500                 THRU 162100-FINISH-TEST-SUBSTRING
087600         WHEN MT-SEARCH-CALORIE
087700              PERFORM 162200-START-TEST-TRAILING-TOKEN
087800                 THRU 162200-FINISH-TEST-TRAILING-TOKEN
087900         WHEN MT-SEARCH-ALL-WORDS
088000              PERFORM 162300-START-TEST-ALL-WORDS
088100                 THRU 162300-FINISH-TEST-ALL-WORDS
088200         WHEN MT-SEARCH-EITHER-WORD
088300              PERFORM 162400-START-TEST-EITHER-WORD
088400                 THRU 162400-FINISH-TEST-EITHER-WORD
088500     END-EVALUATE.
088600 161100-FINISH-TEST-ONE-FOR-MATCH.
088700     EXIT.
088800*----------------------------------------------------------------*
088900*   162000 - RENDER ONE ACTIVITY THE WAY THE OLD DIARY SCREEN    *
089000*   DID - "[F] | DESCRIPTION | CALORIES" - SO THE ALL-WORDS AND  *
089100*   EITHER-WORD RULES HAVE A LINE TO TEST.                       *
089200*----------------------------------------------------------------*
089300 162000-START-RENDER-ACTIVITY-LINE.
089400     MOVE SPACES                TO WS-SEARCH-LINE
089500     STRING "["
089600            WS-LE-ACT-TYPE (WS-DAY-IDX, WS-ACT-IDX) DELIMITED SIZE
089700            "] | "              DELIMITED SIZE
089800            WS-LE-ACT-DESCRIPTION (WS-DAY-IDX, WS-ACT-IDX)
089900                                 DELIMITED SIZE
090000            " | "               DELIMITED SIZE
090100            WS-LE-ACT-CALORIES (WS-DAY-IDX, WS-ACT-IDX)
090200                                 DELIMITED SIZE
090300       INTO WS-SEARCH-LINE.
090400 162000-FINISH-RENDER-ACTIVITY-LINE.
090500     EXIT.
090600*
090700 162100-START-TEST-SUBSTRING.
090800     MOVE SPACES                TO WS-CONTAINS-HAYSTACK
090900     MOVE WS-LE-ACT-DESCRIPTION (WS-DAY-IDX, WS-ACT-IDX)
091000       TO WS-CONTAINS-HAYSTACK (1:30)
091100     MOVE WS-SEARCH-TEXT        TO WS-CONTAINS-NEEDLE
091200     PERFORM 167000-START-CONTAINS-TEST
091300        THRU 167000-FINISH-CONTAINS-TEST
091400     IF ACTIVITY-MATCHED-Y
091500         PERFORM 165000-START-ADD-TO-LASTSEEN
091600            THRU 165000-FINISH-ADD-TO-LASTSEEN
091700     END-IF.
091800 162100-FINISH-TEST-SUBSTRING.
091900     EXIT.
092000*
092100 162200-START-TEST-TRAILING-TOKEN.
092200     MOVE SPACES                TO WS-CALORIE-TOKEN
092300     MOVE "N"                   TO WS-ACTIVITY-MATCHED
092400     MOVE WS-LE-ACT-CALORIES (WS-DAY-IDX, WS-ACT-IDX)
092500       TO WS-CALORIE-TOKEN
092600     IF WS-CALORIE-TOKEN = WS-SEARCH-TEXT
092700         SET ACTIVITY-MATCHED-Y TO TRUE
092800         PERFORM 165000-START-ADD-TO-LASTSEEN
092900            THRU 165000-FINISH-ADD-TO-LASTSEEN
093000     END-IF.
093100 162200-FINISH-TEST-TRAILING-TOKEN.
093200     EXIT.
093300*
093400 162300-START-TEST-ALL-WORDS.
093500     SET ALL-WORDS-MATCH-Y TO TRUE
093600     PERFORM 162310-START-TEST-ONE-TAG-ALL
093700        THRU 162310-FINISH-TEST-ONE-TAG-ALL
093800       VARYING WS-TAG-IDX FROM 1 BY 1
093900         UNTIL WS-TAG-IDX GREATER WS-TAG-COUNT
094000            OR NOT ALL-WORDS-MATCH-Y
094100     IF ALL-WORDS-MATCH-Y
094200         PERFORM 165000-START-ADD-TO-LASTSEEN
094300            THRU 165000-FINISH-ADD-TO-LASTSEEN
094400     END-IF.
094500 162300-FINISH-TEST-ALL-WORDS.
094600     EXIT.
094700*
094800 162310-START-TEST-ONE-TAG-ALL.
094900     MOVE WS-SEARCH-LINE        TO WS-CONTAINS-HAYSTACK
095000     MOVE WS-TAG (WS-TAG-IDX)   TO WS-CONTAINS-NEEDLE
095100     PERFORM 167000-START-CONTAINS-TEST
095200        THRU 167000-FINISH-CONTAINS-TEST
095300     IF NOT ACTIVITY-MATCHED-Y
095400         MOVE "N"               TO WS-ALL-WORDS-MATCH
095500     END-IF.
095600 162310-FINISH-TEST-ONE-TAG-ALL.
095700     EXIT.
095800*
095900 162400-START-TEST-EITHER-WORD.
096000     MOVE "N"                   TO WS-EITHER-WORD-MATCH
096100     PERFORM 162410-START-TEST-ONE-TAG-EITHER
096200        THRU 162410-FINISH-TEST-ONE-TAG-EITHER
096300       VARYING WS-TAG-IDX FROM 1 BY 1
096400         UNTIL WS-TAG-IDX GREATER WS-TAG-COUNT
096500            OR EITHER-WORD-MATCH-Y
096600     IF EITHER-WORD-MATCH-Y
096700         PERFORM 165000-START-ADD-TO-LASTSEEN
096800            THRU 165000-FINISH-ADD-TO-LASTSEEN
096900     END-IF.
097000 162400-FINISH-TEST-EITHER-WORD.
097100     EXIT.
097200*
097300 162410-START-TEST-ONE-TAG-EITHER.
097400     MOVE WS-SEARCH-LINE        TO WS-CONTAINS-HAYSTACK
097500     MOVE WS-TAG (WS-TAG-IDX)   TO WS-CONTAINS-NEEDLE
097600     PERFORM 167000-START-CONTAINS-TEST
097700        THRU 167000-FINISH-CONTAINS-TEST
097800     IF ACTIVITY-MATCHED-Y
097900         SET EITHER-WORD-MATCH-Y TO TRUE
098000     END-IF.
098100 162410-FINISH-TEST-ONE-TAG-EITHER.
098200     EXIT.
098300*----------------------------------------------------------------*
098400*   163000 - SPLIT MT-SEARCH-TEXT ON "/" INTO WS-TAG-TABLE, UP   *
098500*   TO 10 TERMS PER SEARCH REQUEST, THEN LEFT-TRIM EACH TERM -   *
098600*   UNSTRING LEAVES A LEADING BLANK ON ANY TERM AFTER A "/ "     *
098700*   DELIMITER, WHICH WOULD OTHERWISE KEEP IT FROM MATCHING A     *
098800*   WORD IT BUTTS UP AGAINST WITH NO BLANK IN FRONT.  A TERM'S   *
098900*   TRAILING BLANKS NEED NO WORK HERE - 167010 ALREADY SHRINKS   *
099000*   THE NEEDLE DOWN TO ITS LAST NON-BLANK BYTE AT MATCH TIME.    *
099100*----------------------------------------------------------------*
099200 163000-START-SPLIT-TAGS.
099300     MOVE ZERO                  TO WS-TAG-COUNT
099400     UNSTRING WS-SEARCH-TEXT DELIMITED BY "/"
099500         INTO WS-TAG (1)  WS-TAG (2)  WS-TAG (3)  WS-TAG (4)
099600              WS-TAG (5)  WS-TAG (6)  WS-TAG (7)  WS-TAG (8)
099700              WS-TAG (9)  WS-TAG (10)
099800         TALLYING IN WS-TAG-COUNT
099900     END-UNSTRING
100000     IF WS-TAG-COUNT GREATER ZERO
100100         PERFORM 163010-START-TRIM-ONE-TAG
100200            THRU 163010-FINISH-TRIM-ONE-TAG
100300           VARYING WS-TAG-IDX FROM 1 BY 1
100400             UNTIL WS-TAG-IDX GREATER WS-TAG-COUNT
100500     END-IF.
100600 163000-FINISH-SPLIT-TAGS.
100700     EXIT.
100800*----------------------------------------------------------------*
100900*   163010 - LEFT-TRIM ONE WS-TAG ENTRY.  COUNTS THE LEADING     *
101000*   BLANKS, THEN SHIFTS THE REMAINDER DOWN THROUGH WS-TAG-       *
101100*   SCRATCH (A TAG CANNOT BE SHIFTED DIRECTLY OVER ITSELF - THE  *
101200*   SOURCE AND TARGET WOULD OVERLAP).  A TAG OF ALL BLANKS, OR   *
101300*   ONE WITH NO LEADING BLANK, IS LEFT EXACTLY AS IT CAME FROM   *
101400*   THE UNSTRING.                                                *
101500*----------------------------------------------------------------*
101600 163010-START-TRIM-ONE-TAG.
101700     MOVE ZERO                  TO WS-LEAD-SPACES-W
101800     PERFORM 163011-START-COUNT-LEADING-SPACE
101900        THRU 163011-FINISH-COUNT-LEADING-SPACE
102000       UNTIL WS-LEAD-SPACES-W EQUAL 40
102100          OR WS-TAG (WS-TAG-IDX) (WS-LEAD-SPACES-W + 1 : 1)
102200                NOT = SPACE
102300     IF WS-LEAD-SPACES-W GREATER ZERO
102400        AND WS-LEAD-SPACES-W LESS 40
102500         MOVE SPACES             TO WS-TAG-SCRATCH
102600         MOVE WS-TAG (WS-TAG-IDX)
102700                (WS-LEAD-SPACES-W + 1 : 40 - WS-LEAD-SPACES-W)
102800           TO WS-TAG-SCRATCH (1 : 40 - WS-LEAD-SPACES-W)
102900         MOVE WS-TAG-SCRATCH     TO WS-TAG (WS-TAG-IDX)
103000     END-IF.
103100 163010-FINISH-TRIM-ONE-TAG.
103200     EXIT.
103300*
103400 163011-START-COUNT-LEADING-SPACE.
103500     ADD CTE-01                 TO WS-LEAD-SPACES-W.
103600 163011-FINISH-COUNT-LEADING-SPACE.
103700     EXIT.
103800*----------------------------------------------------------------*
103900*   165000 - ADD THE ACTIVITY CURRENTLY UNDER TEST TO THE LAST-  *
104000*   SEEN LIST.                                                   *
104100*----------------------------------------------------------------*
104200 165000-START-ADD-TO-LASTSEEN.
104300     ADD CTE-01                 TO WS-LASTSEEN-COUNT
104400     SET WS-LS-IDX              TO WS-LASTSEEN-COUNT
104500*
104600     MOVE WS-LE-DATE (WS-DAY-IDX) TO WS-LS-DAY-DATE (WS-LS-IDX)
104700     MOVE WS-LE-ACT-TYPE (WS-DAY-IDX, WS-ACT-IDX)
104800       TO WS-LS-ACT-TYPE (WS-LS-IDX)
104900     MOVE WS-LE-ACT-DESCRIPTION (WS-DAY-IDX, WS-ACT-IDX)
105000       TO WS-LS-ACT-DESCRIPTION (WS-LS-IDX)
105100     MOVE WS-LE-ACT-CALORIES (WS-DAY-IDX, WS-ACT-IDX)
105200       TO WS-LS-ACT-CALORIES (WS-LS-IDX)
105300     MOVE WS-LE-ACT-DATE (WS-DAY-IDX, WS-ACT-IDX)
105400       TO WS-LS-ACT-DATE (WS-LS-IDX)
105500     MOVE WS-LE-ACT-FROM-FILE (WS-DAY-IDX, WS-ACT-IDX)
105600       TO WS-LS-ACT-FROM-FILE (WS-LS-IDX)
105700*
105800     ADD CTE-01                 TO WS-FOUND-COUNT.
105900 165000-FINISH-ADD-TO-LASTSEEN.
106000     EXIT.
106100*----------------------------------------------------------------*
106200*   167000 - "DOES-IT-CONTAIN" SCAN.  TRIMS THE TRAILING BLANKS  *
106300*   OFF WS-CONTAINS-NEEDLE, THEN SLIDES IT ACROSS THE HAYSTACK   *
106400*   ONE BYTE AT A TIME LOOKING FOR A MATCH.  SETS                *
106500*   ACTIVITY-MATCHED-Y.  SHARED BY ALL FOUR SEARCH MODES.        *
106600*----------------------------------------------------------------*
106700 167000-START-CONTAINS-TEST.
106800     MOVE 40                    TO WS-NEEDLE-LEN
106900     PERFORM 167010-START-SHRINK-NEEDLE
107000        THRU 167010-FINISH-SHRINK-NEEDLE
107100       UNTIL WS-NEEDLE-LEN IS EQUAL TO ZERO
107200          OR WS-CONTAINS-NEEDLE (WS-NEEDLE-LEN:1) NOT = SPACE
107300*
107400     MOVE "N"                   TO WS-ACTIVITY-MATCHED
107500     IF WS-NEEDLE-LEN GREATER ZERO
107600         PERFORM 167100-START-SCAN-FOR-NEEDLE
107700            THRU 167100-FINISH-SCAN-FOR-NEEDLE
107800           VARYING WS-SCAN-POS FROM 1 BY 1
107900             UNTIL WS-SCAN-POS GREATER (81 - WS-NEEDLE-LEN)
108000                OR ACTIVITY-MATCHED-Y
108100     END-IF.
108200 167000-FINISH-CONTAINS-TEST.
108300     EXIT.
108400*
108500 167010-START-SHRINK-NEEDLE.
108600     SUBTRACT CTE-01 FROM WS-NEEDLE-LEN.
108700 167010-FINISH-SHRINK-NEEDLE.
108800     EXIT.
108900*
109000 167100-START-SCAN-FOR-NEEDLE.
109100     IF WS-CONTAINS-HAYSTACK (WS-SCAN-POS : WS-NEEDLE-LEN)
109200           IS EQUAL TO WS-CONTAINS-NEEDLE (1 : WS-NEEDLE-LEN)
109300         SET ACTIVITY-MATCHED-Y TO TRUE
109400     END-IF.
109500 167100-FINISH-SCAN-FOR-NEEDLE.
109600     EXIT.
109700*----------------------------------------------------------------*
109800*   169000 - CLOSE OFF A SEARCH REQUEST: LOG "KEYWORD NOT FOUND" *
109900*   WHEN NOTHING MATCHED, OTHERWISE LOG THE HIT COUNT.           *
110000*----------------------------------------------------------------*
110100 169000-START-LOG-SEARCH-RESULT.
110200     MOVE ZEROES                TO WS-MDL-DATE
110300     MOVE WS-LASTSEEN-COUNT     TO WS-MDL-INDEX
110400     MOVE MT-SEARCH-TEXT (1:30) TO WS-MDL-DESCRIPTION
110500     MOVE ZERO                  TO WS-MDL-CALORIES
110600*
110700     IF WS-LASTSEEN-COUNT IS EQUAL TO ZERO
110800         MOVE "KEYWORD NOT FOUND" TO WS-MDL-RESULT
110900         ADD CTE-01             TO WS-REJECT-COUNT
111000     ELSE
111100         MOVE "MATCHES FOUND"   TO WS-MDL-RESULT
111200     END-IF
111300*
111400     PERFORM 190000-START-LOG-DETAIL-LINE
111500        THRU 190000-FINISH-LOG-DETAIL-LINE.
111600 169000-FINISH-LOG-SEARCH-RESULT.
111700     EXIT.
111800*
111900 190000-START-LOG-DETAIL-LINE.
112000     WRITE F-MAINT-RPT-REC      FROM WS-MAINT-DETAIL-LINE
112100       AFTER ADVANCING 1 LINE.
112200 190000-FINISH-LOG-DETAIL-LINE.
112300     EXIT.
112400*----------------------------------------------------------------*
112500*   900000 - WRITE THE NEW LEDGER MASTER, LOG RUN TOTALS, CLOSE. *
112600*----------------------------------------------------------------*
112700 900000-START-END-PROGRAM.
112800     PERFORM 910000-START-WRITE-ONE-BUCKET
112900        THRU 910000-FINISH-WRITE-ONE-BUCKET
113000       VARYING WS-DAY-IDX FROM 1 BY 1
113100         UNTIL WS-DAY-IDX GREATER WS-DAY-COUNT
113200*
113300     MOVE WS-POST-COUNT         TO WS-MTL-POSTED
113400     MOVE WS-DELETE-COUNT       TO WS-MTL-DELETED
113500     MOVE WS-FOUND-COUNT        TO WS-MTL-FOUND
113600     MOVE WS-REJECT-COUNT       TO WS-MTL-REJECTED
113700     WRITE F-MAINT-RPT-REC      FROM WS-MAINT-TOTAL-LINE
113800       AFTER ADVANCING 2 LINES
113900*
114000     CLOSE ACTIVITY-IN DAYLOG-OLD DAYLOG-NEW MAINT-IN MAINT-RPT.
114100 900000-FINISH-END-PROGRAM.
114200     EXIT.
114300*
114400 910000-START-WRITE-ONE-BUCKET.
114500     MOVE WS-LE-DATE (WS-DAY-IDX)
114600       TO DAY-DATE OF F-DAYLOG-NEW-REC
114700     MOVE WS-LE-ACTIVITY-COUNT (WS-DAY-IDX)
114800       TO DAY-ACTIVITY-COUNT OF F-DAYLOG-NEW-REC
114900*
115000     PERFORM 910100-START-MOVE-ONE-ACTIVITY
115100        THRU 910100-FINISH-MOVE-ONE-ACTIVITY
115200       VARYING WS-ACT-IDX FROM 1 BY 1
115300         UNTIL WS-ACT-IDX GREATER
115400               WS-LE-ACTIVITY-COUNT (WS-DAY-IDX)
115500*
115600     WRITE F-DAYLOG-NEW-REC.
115700 910000-FINISH-WRITE-ONE-BUCKET.
115800     EXIT.
115900*
116000 910100-START-MOVE-ONE-ACTIVITY.
116100     MOVE WS-LE-ACT-TYPE (WS-DAY-IDX, WS-ACT-IDX)
116200       TO ACT-TYPE (WS-ACT-IDX) OF F-DAYLOG-NEW-REC
116300     MOVE WS-LE-ACT-DESCRIPTION (WS-DAY-IDX, WS-ACT-IDX)
116400       TO ACT-DESCRIPTION (WS-ACT-IDX) OF F-DAYLOG-NEW-REC
116500     MOVE WS-LE-ACT-CALORIES (WS-DAY-IDX, WS-ACT-IDX)
116600       TO ACT-CALORIES (WS-ACT-IDX) OF F-DAYLOG-NEW-REC
116700     MOVE WS-LE-ACT-DATE (WS-DAY-IDX, WS-ACT-IDX)
116800       TO ACT-DATE (WS-ACT-IDX) OF F-DAYLOG-NEW-REC
116900     MOVE WS-LE-ACT-FROM-FILE (WS-DAY-IDX, WS-ACT-IDX)
117000       TO ACT-FROM-FILE (WS-ACT-IDX) OF F-DAYLOG-NEW-REC.
117100 910100-FINISH-MOVE-ONE-ACTIVITY.
117200     EXIT.
117300*
117400 END PROGRAM DAYPOST.
